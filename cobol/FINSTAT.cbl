000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FINSTAT.
000400 AUTHOR. T. G. DIETZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/03/91.
000700 DATE-COMPILED. 06/03/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    PRODUCES THE MONTHLY FINANCIAL STATISTICS REPORT --
001300*    APPOINTMENT REVENUE, PHARMACY REVENUE, TOTAL REVENUE AND
001400*    AVERAGES, THE TOP-PROCEDURES-BY-REVENUE BREAKDOWN, AND A
001500*    MONTH-BY-MONTH REVENUE TREND -- FOR THE PERIOD GIVEN ON
001600*    THE RUNPARM CONTROL CARD.
001700*
001800*        INPUT  CONTROL CARD   -   DDS0002.FINSTAT.RUNPARM
001900*        INPUT  APPOINTMENT    -   DDS0002.APPOINTMENT.MASTER
002000*        INPUT  PHARMACY SALE  -   DDS0002.PHARM.SALE.HDR
002100*        OUTPUT REPORT         -   DDS0002.FINSTAT.REPORT
002200*        DUMP FILE             -   SYSOUT
002300*
002400*    TOP-PROCEDURES IS BUILT DYNAMICALLY BY APPT-TYPE ENCOUNTERED
002500*    DURING THE FULL-PERIOD SCAN, THEN RUN THROUGH A STABLE
002600*    DESCENDING BUBBLE SORT ON REVENUE -- TIES KEEP THE ORDER
002700*    THE TYPES WERE FIRST SEEN.
002800*
002900*    CHANGE LOG
003000*    ---------------------------------------------------
003100*    06/03/91  TGD  0000  ORIGINAL PROGRAM
003200*    09/18/93  TGD  0513  ADDED TOP-PROCEDURES BREAKDOWN
003300*                         PER CLINIC ADMINISTRATOR REQUEST
003400*    11/02/98  RSK  1147  Y2K -- FOUR-DIGIT YEAR THROUGHOUT
003500*    02/17/04  TGD  1401  MONTHLY TREND NOW CALLS MONSPAN
003600*                         INSTEAD OF THE OLD INLINE MONTH MATH
003700*    04/30/09  MPR  1809  AVERAGES NOW ROUNDED PER FINANCE
003800*                         DEPARTMENT REQUEST -- PRIOR VERSION
003900*                         TRUNCATED THE PENNIES
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS NEXT-PAGE.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT RUNPARM
005500     ASSIGN TO UT-S-RUNPARM
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS IS RPFCD.
005800
005900     SELECT APPOINTMENT-FILE
006000     ASSIGN TO UT-S-APPT
006100       ORGANIZATION IS LINE SEQUENTIAL
006200       FILE STATUS IS AFFCD.
006300
006400     SELECT PHARMACY-SALE-FILE
006500     ASSIGN TO UT-S-PHSALE
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS IS SFFCD.
006800
006900     SELECT FINRPT
007000     ASSIGN TO UT-S-FINRPT
007100       ORGANIZATION IS LINE SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 130 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC  PIC X(130).
008300
008400*THIS CARD IS SUPPLIED BY THE SCHEDULING JCL AS SYSIN AND
008500*CARRIES THE REQUESTED STATISTICS PERIOD.
008600 FD  RUNPARM
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 80 CHARACTERS
009000     DATA RECORD IS RUNPARM-REC.
009100 COPY RUNPARM.
009200
009300 FD  APPOINTMENT-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 64 CHARACTERS
009700     DATA RECORD IS APPOINTMENT-REC.
009800 COPY APPTREC.
009900
010000 FD  PHARMACY-SALE-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 46 CHARACTERS
010400     DATA RECORD IS PHARMACY-SALE-REC.
010500 COPY SALEREC.
010600
010700 FD  FINRPT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 132 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS FINRPT-REC.
011300 01  FINRPT-REC  PIC X(132).
011400
011500 WORKING-STORAGE SECTION.
011600 01  FILE-STATUS-CODES.
011700     05  RPFCD                   PIC X(2).
011800         88  RUNPARM-READ-OK     VALUE SPACES.
011900         88  NO-MORE-RUNPARM     VALUE "10".
012000     05  AFFCD                   PIC X(2).
012100         88  APPTFILE-READ-OK    VALUE SPACES.
012200         88  NO-MORE-APPTS       VALUE "10".
012300     05  SFFCD                   PIC X(2).
012400         88  SALEFILE-READ-OK    VALUE SPACES.
012500         88  NO-MORE-SALES       VALUE "10".
012600     05  OFCODE                  PIC X(2).
012700         88  CODE-WRITE          VALUE SPACES.
012800
012900 01  PARA-NAME                   PIC X(20).
013000
013100*ZERO-VAL/ONE-VAL FORCE THE DIVIDE-BY-ZERO ABEND IN 1000-ABEND-RTN
013200*-- SAME TECHNIQUE THE SHOP USES IN ITS OTHER BATCH PROGRAMS.
013300 77  ZERO-VAL                    PIC 9(1)  COMP VALUE 0.
013400 77  ONE-VAL                     PIC 9(1)  COMP VALUE 1.
013500
013600*WS-REPORT-PERIOD IS THE UNCHANGING FULL PERIOD OFF THE RUNPARM
013700*CARD -- USED ONLY FOR THE PAGE HEADER AND TO SEED THE FIRST
013800*WORKING WINDOW.  NEVER TOUCHED AFTER 000-HOUSEKEEPING.
013900 01  WS-REPORT-PERIOD.
014000     05  WS-PERIOD-START-DATE.
014100         10  WS-PRD-START-CCYY   PIC 9(04).
014200         10  WS-PRD-START-MM     PIC 9(02).
014300         10  WS-PRD-START-DD     PIC 9(02).
014400     05  WS-PRD-START-DATE-R  REDEFINES  WS-PERIOD-START-DATE
014500                                  PIC 9(08).
014600     05  WS-PERIOD-END-DATE.
014700         10  WS-PRD-END-CCYY     PIC 9(04).
014800         10  WS-PRD-END-MM       PIC 9(02).
014900         10  WS-PRD-END-DD       PIC 9(02).
015000     05  WS-PRD-END-DATE-R  REDEFINES  WS-PERIOD-END-DATE
015100                                  PIC 9(08).
015200
015300*WS-RUN-PERIOD IS THE CURRENT WORKING WINDOW -- THE FULL PERIOD
015400*FOR THE FIRST PASS, THEN NARROWED TO ONE CALENDAR MONTH AT A
015500*TIME BY 400-MONTHLY-TREND.
015600 01  WS-RUN-PERIOD.
015700     05  WS-START-DATE.
015800         10  WS-START-CCYY       PIC 9(04).
015900         10  WS-START-MM         PIC 9(02).
016000         10  WS-START-DD         PIC 9(02).
016100     05  WS-START-DATE-R  REDEFINES  WS-START-DATE  PIC 9(08).
016200     05  WS-END-DATE.
016300         10  WS-END-CCYY         PIC 9(04).
016400         10  WS-END-MM           PIC 9(02).
016500         10  WS-END-DD           PIC 9(02).
016600     05  WS-END-DATE-R    REDEFINES  WS-END-DATE    PIC 9(08).
016700
016800 01  FLAGS-AND-SWITCHES.
016900     05  MORE-APPTS-SW           PIC X(01) VALUE "Y".
017000         88  NO-MORE-APPT-RECS         VALUE "N".
017100     05  MORE-SALES-SW           PIC X(01) VALUE "Y".
017200         88  NO-MORE-SALE-RECS         VALUE "N".
017300     05  APPT-IN-RANGE-SW        PIC X(01).
017400         88  APPT-IS-IN-RANGE          VALUE "Y".
017500     05  SALE-IN-RANGE-SW        PIC X(01).
017600         88  SALE-IS-IN-RANGE          VALUE "Y".
017700     05  PROC-FOUND-SW           PIC X(01).
017800         88  PROC-FOUND-IN-TABLE       VALUE "Y".
017900         88  PROC-NOT-FOUND-IN-TABLE   VALUE "N".
018000     05  FULL-PERIOD-PASS-SW     PIC X(01) VALUE "Y".
018100*    FULL-PERIOD-PASS-SW TELLS 310-PROCESS-ONE-APPT WHETHER TO
018200*    BUILD THE TOP-PROCEDURES TABLE -- SET TO N WHILE
018300*    400-MONTHLY-TREND IS RE-SCANNING ONE MONTH AT A TIME.
018400
018500 01  COUNTERS-AND-ACCUMULATORS.
018600     05  WS-APPT-COUNT           PIC 9(7)      COMP.
018700     05  WS-SALE-COUNT           PIC 9(7)      COMP.
018800     05  WS-APPT-REVENUE         PIC S9(9)V99  COMP-3.
018900     05  WS-PHARM-REVENUE        PIC S9(9)V99  COMP-3.
019000     05  WS-TOTAL-REVENUE        PIC S9(9)V99  COMP-3.
019100     05  WS-AVG-APPT-VALUE       PIC S9(7)V99  COMP-3.
019200     05  WS-AVG-PHARM-SALE       PIC S9(7)V99  COMP-3.
019300     05  WS-APPT-REV-MO          PIC S9(9)V99  COMP-3.
019400     05  WS-PHARM-REV-MO         PIC S9(9)V99  COMP-3.
019500     05  WS-TOTAL-REV-MO         PIC S9(9)V99  COMP-3.
019600     05  PROC-SUB                PIC 9(3)      COMP.
019700     05  PROC-TABLE-USED         PIC 9(3)      COMP.
019800     05  PROC-TABLE-SIZE         PIC 9(3)      COMP VALUE 40.
019900     05  SORT-PASS-SUB           PIC 9(3)      COMP.
020000     05  SORT-IDX                PIC 9(3)      COMP.
020100     05  SORT-LIMIT              PIC 9(3)      COMP.
020200     05  MONTH-SUB               PIC 9(4)      COMP.
020300     05  MONTH-COUNT             PIC 9(4)      COMP.
020400     05  PAGE-NBR                PIC 9(3)      COMP VALUE 1.
020500     05  LINE-CNT                PIC 9(3)      COMP VALUE 99.
020600     05  LINES-PER-PAGE          PIC 9(3)      COMP VALUE 55.
020700
020800*RETURN-XXXX ARE SCRATCH RESULT FIELDS FILLED IN BY THE REUSABLE
020900*300-SCAN-APPOINTMENTS AND 350-SCAN-SALES PARAGRAPHS; EACH
021000*CALLER COPIES THEM OUT IMMEDIATELY AFTER THE PERFORM.
021100 01  WS-SCAN-RESULTS.
021200     05  RETURN-APPT-REVENUE     PIC S9(9)V99  COMP-3.
021300     05  RETURN-APPT-COUNT       PIC 9(7)      COMP.
021400     05  RETURN-PHARM-REVENUE    PIC S9(9)V99  COMP-3.
021500     05  RETURN-PHARM-COUNT      PIC 9(7)      COMP.
021600
021700*TOP-PROCEDURES TABLE -- BUILT DYNAMICALLY BY APPT-TYPE, THEN
021800*SORTED DESCENDING BY REVENUE (250-SORT-PROCEDURES).
021900 01  WS-PROC-TABLE.
022000     05  WS-PROC-ENTRY  OCCURS 40 TIMES
022100                        INDEXED BY PROC-IDX.
022200         10  WS-PROC-TYPE        PIC X(20).
022300         10  WS-PROC-COUNT       PIC 9(7)      COMP.
022400         10  WS-PROC-REVENUE     PIC S9(9)V99  COMP-3.
022500
022600*WS-PROC-SWAP-AREA HOLDS ONE ENTRY DURING THE BUBBLE-SORT SWAP
022700*IN 252-SORT-COMPARE.
022800 01  WS-PROC-SWAP-AREA.
022900     05  WS-SWAP-TYPE            PIC X(20).
023000     05  WS-SWAP-COUNT           PIC 9(7)      COMP.
023100     05  WS-SWAP-REVENUE         PIC S9(9)V99  COMP-3.
023200
023300*LINKAGE AREA PASSED TO THE MONSPAN SUBPROGRAM -- LAYOUT MUST
023400*MATCH MONTH-SPAN-REC IN MONSPAN EXACTLY.
023500 01  WS-MONSPAN-AREA.
023600     05  WS-MS-START-DATE.
023700         10  WS-MS-START-CCYY    PIC 9(04).
023800         10  WS-MS-START-MM      PIC 9(02).
023900         10  WS-MS-START-DD      PIC 9(02).
024000     05  WS-MS-END-DATE.
024100         10  WS-MS-END-CCYY      PIC 9(04).
024200         10  WS-MS-END-MM        PIC 9(02).
024300         10  WS-MS-END-DD        PIC 9(02).
024400     05  WS-MS-MONTH-INDEX       PIC 9(04).
024500     05  WS-MS-MONTH-COUNT       PIC 9(04).
024600     05  WS-MS-MONTH-CCYY        PIC 9(04).
024700     05  WS-MS-MONTH-MM          PIC 9(02).
024800
024900******************************************************************
025000*REPORT LINES -- 132 PRINT POSITIONS, 6-LINE-PER-INCH SPACING
025100*PER THE SHOP STANDARD PRINT CHAIN.
025200******************************************************************
025300 01  WS-HDR-REC.
025400     05  FILLER                  PIC X(01) VALUE SPACE.
025500     05  FILLER                  PIC X(33)
025600             VALUE "DENTAL CLINIC FINANCIAL STATISTICS".
025700     05  FILLER                  PIC X(17) VALUE SPACES.
025800     05  FILLER                  PIC X(05) VALUE "PAGE ".
025900     05  HDR-PAGE-NBR            PIC ZZ9.
026000     05  FILLER                  PIC X(73) VALUE SPACES.
026100
026200 01  WS-PERIOD-REC.
026300     05  FILLER                  PIC X(01) VALUE SPACE.
026400     05  FILLER                  PIC X(15) VALUE "REPORT PERIOD ".
026500     05  PRD-START-CCYY          PIC 9999.
026600     05  FILLER                  PIC X(01) VALUE "-".
026700     05  PRD-START-MM            PIC 99.
026800     05  FILLER                  PIC X(01) VALUE "-".
026900     05  PRD-START-DD            PIC 99.
027000     05  FILLER                  PIC X(05) VALUE " THRU ".
027100     05  PRD-END-CCYY            PIC 9999.
027200     05  FILLER                  PIC X(01) VALUE "-".
027300     05  PRD-END-MM              PIC 99.
027400     05  FILLER                  PIC X(01) VALUE "-".
027500     05  PRD-END-DD              PIC 99.
027600     05  FILLER                  PIC X(83) VALUE SPACES.
027700
027800 01  WS-SUMMARY-REC.
027900     05  FILLER                  PIC X(01) VALUE SPACE.
028000     05  SUM-LABEL               PIC X(30).
028100     05  FILLER                  PIC X(03) VALUE SPACES.
028200     05  SUM-VALUE               PIC Z,ZZZ,ZZ9.99.
028300     05  FILLER                  PIC X(85) VALUE SPACES.
028400
028500 01  WS-PROC-HDR-REC.
028600     05  FILLER                  PIC X(01) VALUE SPACE.
028700     05  FILLER                  PIC X(25)
028800             VALUE "TOP PROCEDURES BY REVENUE".
028900     05  FILLER                  PIC X(106) VALUE SPACES.
029000
029100 01  WS-PROC-DTL-REC.
029200     05  FILLER                  PIC X(03) VALUE SPACES.
029300     05  PROC-VALUE              PIC X(20).
029400     05  FILLER                  PIC X(05) VALUE SPACES.
029500     05  PROC-CNT                PIC ZZZ,ZZ9.
029600     05  FILLER                  PIC X(05) VALUE SPACES.
029700     05  PROC-REV                PIC Z,ZZZ,ZZ9.99.
029800     05  FILLER                  PIC X(76) VALUE SPACES.
029900
030000 01  WS-TREND-HDR-REC.
030100     05  FILLER                  PIC X(01) VALUE SPACE.
030200     05  FILLER                  PIC X(25)
030300             VALUE "MONTHLY REVENUE TREND".
030400     05  FILLER                  PIC X(106) VALUE SPACES.
030500
030600 01  WS-TREND-COLM-REC.
030700     05  FILLER                  PIC X(03) VALUE SPACES.
030800     05  FILLER                  PIC X(10) VALUE "YEAR-MONTH".
030900     05  FILLER                  PIC X(03) VALUE SPACES.
031000     05  FILLER                  PIC X(13) VALUE "TOTAL REVENUE".
031100     05  FILLER                  PIC X(03) VALUE SPACES.
031200     05  FILLER                  PIC X(20)
031300             VALUE "APPOINTMENT REVENUE".
031400     05  FILLER                  PIC X(03) VALUE SPACES.
031500     05  FILLER                  PIC X(16)
031600             VALUE "PHARMACY REVENUE".
031700     05  FILLER                  PIC X(59) VALUE SPACES.
031800
031900 01  WS-TREND-DTL-REC.
032000     05  FILLER                  PIC X(03) VALUE SPACES.
032100     05  TRD-CCYY                PIC 9999.
032200     05  FILLER                  PIC X(01) VALUE "-".
032300     05  TRD-MM                  PIC 99.
032400     05  FILLER                  PIC X(02) VALUE SPACES.
032500     05  TRD-TOTAL-REV           PIC Z,ZZZ,ZZ9.99.
032600     05  FILLER                  PIC X(04) VALUE SPACES.
032700     05  TRD-APPT-REV            PIC Z,ZZZ,ZZ9.99.
032800     05  FILLER                  PIC X(04) VALUE SPACES.
032900     05  TRD-PHARM-REV           PIC Z,ZZZ,ZZ9.99.
033000     05  FILLER                  PIC X(74) VALUE SPACES.
033100
033200*ABEND-REC USED FOR ANY FATAL CONDITION -- WRITTEN TO SYSOUT
033300*BEFORE THE JOB IS FORCED TO ABEND.
033400 COPY ABENDREC.
033500
033600 PROCEDURE DIVISION.
033700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033800     PERFORM 100-MAINLINE THRU 100-EXIT.
033900     PERFORM 999-CLEANUP THRU 999-EXIT.
034000     MOVE +0 TO RETURN-CODE.
034100     GOBACK.
034200
034300 000-HOUSEKEEPING.
034400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
034500     OPEN INPUT RUNPARM.
034600     IF NOT RUNPARM-READ-OK
034700         MOVE "UNABLE TO OPEN RUNPARM CARD FILE" TO ABEND-REASON
034800         GO TO 1000-ABEND-RTN.
034900     READ RUNPARM INTO RUNPARM-REC
035000         AT END
035100         MOVE "RUNPARM CONTROL CARD MISSING" TO ABEND-REASON
035200         GO TO 1000-ABEND-RTN
035300     END-READ.
035400     MOVE PARM-START-CCYY TO WS-PRD-START-CCYY.
035500     MOVE PARM-START-MM   TO WS-PRD-START-MM.
035600     MOVE PARM-START-DD   TO WS-PRD-START-DD.
035700     MOVE PARM-END-CCYY   TO WS-PRD-END-CCYY.
035800     MOVE PARM-END-MM     TO WS-PRD-END-MM.
035900     MOVE PARM-END-DD     TO WS-PRD-END-DD.
036000     CLOSE RUNPARM.
036100
036200     MOVE WS-PERIOD-START-DATE TO WS-START-DATE.
036300     MOVE WS-PERIOD-END-DATE   TO WS-END-DATE.
036400
036500     MOVE ZERO TO PROC-TABLE-USED.
036600     INITIALIZE WS-PROC-TABLE.
036700
036800     OPEN OUTPUT FINRPT.
036900     IF NOT CODE-WRITE
037000         MOVE "UNABLE TO OPEN FINRPT REPORT FILE" TO ABEND-REASON
037100         GO TO 1000-ABEND-RTN.
037200 000-EXIT.
037300     EXIT.
037400
037500******************************************************************
037600*MAINLINE -- ONE FULL-PERIOD PASS OVER EACH INPUT FILE, THEN THE
037700*PER-MONTH TREND PASSES.
037800******************************************************************
037900 100-MAINLINE.
038000     MOVE "100-MAINLINE" TO PARA-NAME.
038100     MOVE "Y" TO FULL-PERIOD-PASS-SW.
038200     PERFORM 300-SCAN-APPOINTMENTS THRU 300-EXIT.
038300     MOVE RETURN-APPT-REVENUE TO WS-APPT-REVENUE.
038400     MOVE RETURN-APPT-COUNT   TO WS-APPT-COUNT.
038500
038600     PERFORM 350-SCAN-SALES THRU 350-EXIT.
038700     MOVE RETURN-PHARM-REVENUE TO WS-PHARM-REVENUE.
038800     MOVE RETURN-PHARM-COUNT   TO WS-SALE-COUNT.
038900
039000     COMPUTE WS-TOTAL-REVENUE =
039100         WS-APPT-REVENUE + WS-PHARM-REVENUE.
039200
039300     MOVE ZERO TO WS-AVG-APPT-VALUE.
039400     IF WS-APPT-COUNT > 0
039500         COMPUTE WS-AVG-APPT-VALUE ROUNDED =
039600             WS-APPT-REVENUE / WS-APPT-COUNT
039700     END-IF.
039800
039900     MOVE ZERO TO WS-AVG-PHARM-SALE.
040000     IF WS-SALE-COUNT > 0
040100         COMPUTE WS-AVG-PHARM-SALE ROUNDED =
040200             WS-PHARM-REVENUE / WS-SALE-COUNT
040300     END-IF.
040400
040500     PERFORM 250-SORT-PROCEDURES THRU 250-EXIT.
040600     PERFORM 400-MONTHLY-TREND THRU 400-EXIT.
040700     PERFORM 700-WRITE-REPORT THRU 700-EXIT.
040800 100-EXIT.
040900     EXIT.
041000
041100*300-SCAN-APPOINTMENTS SCANS APPOINTMENT-FILE ONCE FOR THE
041200*CURRENT WORKING WINDOW AND LEAVES REVENUE/COUNT IN
041300*RETURN-APPT-REVENUE/RETURN-APPT-COUNT.  THE TOP-PROCEDURES
041400*TABLE IS ACCUMULATED ONLY ON THE FULL-PERIOD CALL.
041500 300-SCAN-APPOINTMENTS.
041600     MOVE ZERO TO RETURN-APPT-REVENUE RETURN-APPT-COUNT.
041700     MOVE "Y" TO MORE-APPTS-SW.
041800     OPEN INPUT APPOINTMENT-FILE.
041900     IF NOT APPTFILE-READ-OK
042000         MOVE "UNABLE TO OPEN APPOINTMENT-FILE" TO ABEND-REASON
042100         GO TO 1000-ABEND-RTN.
042200
042300     PERFORM 910-READ-APPOINTMENT THRU 910-EXIT.
042400     PERFORM 310-PROCESS-ONE-APPT THRU 310-EXIT
042500         UNTIL NO-MORE-APPT-RECS.
042600     CLOSE APPOINTMENT-FILE.
042700 300-EXIT.
042800     EXIT.
042900
043000 310-PROCESS-ONE-APPT.
043100     MOVE "N" TO APPT-IN-RANGE-SW.
043200     IF APPT-DATE NOT < WS-START-DATE-R
043300        AND APPT-DATE NOT > WS-END-DATE-R
043400         MOVE "Y" TO APPT-IN-RANGE-SW
043500     END-IF.
043600     IF APPT-IS-IN-RANGE
043700         ADD 1 TO RETURN-APPT-COUNT
043800         ADD APPT-AMOUNT TO RETURN-APPT-REVENUE
043900         IF FULL-PERIOD-PASS-SW = "Y"
044000             PERFORM 320-ACCUM-PROCEDURE THRU 320-EXIT
044100         END-IF
044200     END-IF.
044300     PERFORM 910-READ-APPOINTMENT THRU 910-EXIT.
044400 310-EXIT.
044500     EXIT.
044600
044700*320-ACCUM-PROCEDURE DOES A LINEAR SEARCH OF THE PROCEDURE TABLE
044800*BY APPT-TYPE; IF THE TYPE HAS NOT BEEN SEEN BEFORE, A NEW ENTRY
044900*IS ADDED AT THE NEXT FREE SLOT.
045000 320-ACCUM-PROCEDURE.
045100     MOVE "N" TO PROC-FOUND-SW.
045200     IF PROC-TABLE-USED > 0
045300         SET PROC-IDX TO 1
045400         SEARCH WS-PROC-ENTRY
045500             VARYING PROC-IDX
045600             AT END NEXT SENTENCE
045700             WHEN WS-PROC-TYPE (PROC-IDX) = APPT-TYPE
045800                 MOVE "Y" TO PROC-FOUND-SW
045900                 ADD 1 TO WS-PROC-COUNT (PROC-IDX)
046000                 ADD APPT-AMOUNT TO WS-PROC-REVENUE (PROC-IDX)
046100         END-SEARCH
046200     END-IF.
046300
046400     IF PROC-NOT-FOUND-IN-TABLE
046500         IF PROC-TABLE-USED >= PROC-TABLE-SIZE
046600             MOVE "PROCEDURE TABLE OVERFLOW" TO ABEND-REASON
046700             GO TO 1000-ABEND-RTN
046800         END-IF
046900         ADD 1 TO PROC-TABLE-USED
047000         MOVE APPT-TYPE TO WS-PROC-TYPE (PROC-TABLE-USED)
047100         MOVE 1 TO WS-PROC-COUNT (PROC-TABLE-USED)
047200         MOVE APPT-AMOUNT TO WS-PROC-REVENUE (PROC-TABLE-USED)
047300     END-IF.
047400 320-EXIT.
047500     EXIT.
047600
047700*350-SCAN-SALES SCANS PHARMACY-SALE-FILE ONCE FOR THE CURRENT
047800*WORKING WINDOW AND LEAVES REVENUE/COUNT IN
047900*RETURN-PHARM-REVENUE/RETURN-PHARM-COUNT.
048000 350-SCAN-SALES.
048100     MOVE ZERO TO RETURN-PHARM-REVENUE RETURN-PHARM-COUNT.
048200     MOVE "Y" TO MORE-SALES-SW.
048300     OPEN INPUT PHARMACY-SALE-FILE.
048400     IF NOT SALEFILE-READ-OK
048500         MOVE "UNABLE TO OPEN PHARMACY-SALE-FILE" TO ABEND-REASON
048600         GO TO 1000-ABEND-RTN.
048700
048800     PERFORM 920-READ-SALE THRU 920-EXIT.
048900     PERFORM 360-PROCESS-ONE-SALE THRU 360-EXIT
049000         UNTIL NO-MORE-SALE-RECS.
049100     CLOSE PHARMACY-SALE-FILE.
049200 350-EXIT.
049300     EXIT.
049400
049500 360-PROCESS-ONE-SALE.
049600     MOVE "N" TO SALE-IN-RANGE-SW.
049700     IF SALE-CREATED-CCYYMMDD NOT < WS-START-DATE-R
049800        AND SALE-CREATED-CCYYMMDD NOT > WS-END-DATE-R
049900         MOVE "Y" TO SALE-IN-RANGE-SW
050000     END-IF.
050100     IF SALE-IS-IN-RANGE
050200         ADD 1 TO RETURN-PHARM-COUNT
050300         ADD SALE-TOTAL TO RETURN-PHARM-REVENUE
050400     END-IF.
050500     PERFORM 920-READ-SALE THRU 920-EXIT.
050600 360-EXIT.
050700     EXIT.
050800
050900******************************************************************
051000*250-SORT-PROCEDURES -- STABLE DESCENDING BUBBLE SORT OF THE
051100*PROCEDURE TABLE ON REVENUE.  ONLY A STRICT LESS-THAN SWAP IS
051200*MADE SO TIES KEEP THEIR ORIGINAL ENCOUNTER ORDER.
051300******************************************************************
051400 250-SORT-PROCEDURES.
051500     IF PROC-TABLE-USED > 1
051600         PERFORM 251-SORT-PASS THRU 251-EXIT
051700             VARYING SORT-PASS-SUB FROM 1 BY 1
051800             UNTIL SORT-PASS-SUB >= PROC-TABLE-USED
051900     END-IF.
052000 250-EXIT.
052100     EXIT.
052200
052300 251-SORT-PASS.
052400     COMPUTE SORT-LIMIT = PROC-TABLE-USED - SORT-PASS-SUB.
052500     PERFORM 252-SORT-COMPARE THRU 252-EXIT
052600         VARYING SORT-IDX FROM 1 BY 1
052700         UNTIL SORT-IDX > SORT-LIMIT.
052800 251-EXIT.
052900     EXIT.
053000
053100 252-SORT-COMPARE.
053200     IF WS-PROC-REVENUE (SORT-IDX) <
053300        WS-PROC-REVENUE (SORT-IDX + 1)
053400         MOVE WS-PROC-ENTRY (SORT-IDX) TO WS-PROC-SWAP-AREA
053500         MOVE WS-PROC-ENTRY (SORT-IDX + 1)
053600             TO WS-PROC-ENTRY (SORT-IDX)
053700         MOVE WS-SWAP-TYPE TO WS-PROC-TYPE (SORT-IDX + 1)
053800         MOVE WS-SWAP-COUNT TO WS-PROC-COUNT (SORT-IDX + 1)
053900         MOVE WS-SWAP-REVENUE TO WS-PROC-REVENUE (SORT-IDX + 1)
054000     END-IF.
054100 252-EXIT.
054200     EXIT.
054300
054400******************************************************************
054500*400-MONTHLY-TREND CALLS MONSPAN ONCE TO GET THE NUMBER OF
054600*CALENDAR MONTHS IN THE FULL PERIOD, THEN ONCE PER MONTH TO GET
054700*THE MONTH BOUNDARIES.  EACH MONTH NARROWS THE WORKING WINDOW
054800*AND RE-SCANS BOTH INPUT FILES FOR THAT MONTH ALONE.
054900******************************************************************
055000 400-MONTHLY-TREND.
055100     MOVE "400-MONTHLY-TREND" TO PARA-NAME.
055200     MOVE "N" TO FULL-PERIOD-PASS-SW.
055300     MOVE WS-PERIOD-START-DATE TO WS-MS-START-DATE.
055400     MOVE WS-PERIOD-END-DATE   TO WS-MS-END-DATE.
055500     MOVE ZERO TO WS-MS-MONTH-INDEX.
055600     CALL "MONSPAN" USING WS-MONSPAN-AREA.
055700     MOVE WS-MS-MONTH-COUNT TO MONTH-COUNT.
055800
055900     PERFORM 410-ONE-MONTH-TREND THRU 410-EXIT
056000         VARYING MONTH-SUB FROM 1 BY 1
056100         UNTIL MONTH-SUB > MONTH-COUNT.
056200 400-EXIT.
056300     EXIT.
056400
056500 410-ONE-MONTH-TREND.
056600     MOVE MONTH-SUB TO WS-MS-MONTH-INDEX.
056700     CALL "MONSPAN" USING WS-MONSPAN-AREA.
056800
056900     MOVE WS-MS-MONTH-CCYY TO WS-START-CCYY WS-END-CCYY.
057000     MOVE WS-MS-MONTH-MM   TO WS-START-MM   WS-END-MM.
057100     MOVE 1  TO WS-START-DD.
057200     MOVE 31 TO WS-END-DD.
057300
057400     PERFORM 300-SCAN-APPOINTMENTS THRU 300-EXIT.
057500     MOVE RETURN-APPT-REVENUE TO WS-APPT-REV-MO.
057600     PERFORM 350-SCAN-SALES THRU 350-EXIT.
057700     MOVE RETURN-PHARM-REVENUE TO WS-PHARM-REV-MO.
057800     COMPUTE WS-TOTAL-REV-MO = WS-APPT-REV-MO + WS-PHARM-REV-MO.
057900
058000     MOVE WS-MS-MONTH-CCYY TO TRD-CCYY.
058100     MOVE WS-MS-MONTH-MM   TO TRD-MM.
058200     MOVE WS-TOTAL-REV-MO  TO TRD-TOTAL-REV.
058300     MOVE WS-APPT-REV-MO   TO TRD-APPT-REV.
058400     MOVE WS-PHARM-REV-MO  TO TRD-PHARM-REV.
058500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
058600     WRITE FINRPT-REC FROM WS-TREND-DTL-REC.
058700 410-EXIT.
058800     EXIT.
058900
059000******************************************************************
059100*REPORT-WRITING PARAGRAPHS
059200******************************************************************
059300 700-WRITE-REPORT.
059400     MOVE "700-WRITE-REPORT" TO PARA-NAME.
059500     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
059600
059700     MOVE "TOTAL REVENUE" TO SUM-LABEL.
059800     MOVE WS-TOTAL-REVENUE TO SUM-VALUE.
059900     WRITE FINRPT-REC FROM WS-SUMMARY-REC.
060000
060100     MOVE "APPOINTMENT REVENUE" TO SUM-LABEL.
060200     MOVE WS-APPT-REVENUE TO SUM-VALUE.
060300     WRITE FINRPT-REC FROM WS-SUMMARY-REC.
060400
060500     MOVE "PHARMACY REVENUE" TO SUM-LABEL.
060600     MOVE WS-PHARM-REVENUE TO SUM-VALUE.
060700     WRITE FINRPT-REC FROM WS-SUMMARY-REC.
060800
060900     MOVE "AVERAGE APPOINTMENT VALUE" TO SUM-LABEL.
061000     MOVE WS-AVG-APPT-VALUE TO SUM-VALUE.
061100     WRITE FINRPT-REC FROM WS-SUMMARY-REC.
061200
061300     MOVE "AVERAGE PHARMACY SALE" TO SUM-LABEL.
061400     MOVE WS-AVG-PHARM-SALE TO SUM-VALUE.
061500     WRITE FINRPT-REC FROM WS-SUMMARY-REC.
061600
061700     WRITE FINRPT-REC FROM WS-PROC-HDR-REC.
061800     PERFORM 720-WRITE-PROC-LINE THRU 720-EXIT
061900         VARYING PROC-SUB FROM 1 BY 1
062000         UNTIL PROC-SUB > PROC-TABLE-USED.
062100
062200     WRITE FINRPT-REC FROM WS-TREND-HDR-REC.
062300     WRITE FINRPT-REC FROM WS-TREND-COLM-REC.
062400 700-EXIT.
062500     EXIT.
062600
062700 710-WRITE-PAGE-HDR.
062800     MOVE PAGE-NBR TO HDR-PAGE-NBR.
062900     WRITE FINRPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
063000     MOVE WS-PRD-START-CCYY TO PRD-START-CCYY.
063100     MOVE WS-PRD-START-MM   TO PRD-START-MM.
063200     MOVE WS-PRD-START-DD   TO PRD-START-DD.
063300     MOVE WS-PRD-END-CCYY   TO PRD-END-CCYY.
063400     MOVE WS-PRD-END-MM     TO PRD-END-MM.
063500     MOVE WS-PRD-END-DD     TO PRD-END-DD.
063600     WRITE FINRPT-REC FROM WS-PERIOD-REC.
063700     ADD 1 TO PAGE-NBR.
063800     MOVE 3 TO LINE-CNT.
063900 710-EXIT.
064000     EXIT.
064100
064200 720-WRITE-PROC-LINE.
064300     MOVE WS-PROC-TYPE (PROC-SUB)    TO PROC-VALUE.
064400     MOVE WS-PROC-COUNT (PROC-SUB)   TO PROC-CNT.
064500     MOVE WS-PROC-REVENUE (PROC-SUB) TO PROC-REV.
064600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
064700     WRITE FINRPT-REC FROM WS-PROC-DTL-REC.
064800 720-EXIT.
064900     EXIT.
065000
065100 790-CHECK-PAGINATION.
065200     ADD 1 TO LINE-CNT.
065300     IF LINE-CNT > LINES-PER-PAGE
065400         PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
065500 790-EXIT.
065600     EXIT.
065700
065800******************************************************************
065900*READ AND CLEANUP PARAGRAPHS
066000******************************************************************
066100 910-READ-APPOINTMENT.
066200     READ APPOINTMENT-FILE INTO APPOINTMENT-REC
066300         AT END MOVE "N" TO MORE-APPTS-SW
066400     END-READ.
066500 910-EXIT.
066600     EXIT.
066700
066800 920-READ-SALE.
066900     READ PHARMACY-SALE-FILE INTO PHARMACY-SALE-REC
067000         AT END MOVE "N" TO MORE-SALES-SW
067100     END-READ.
067200 920-EXIT.
067300     EXIT.
067400
067500 850-CLOSE-FILES.
067600     CLOSE FINRPT.
067700 850-EXIT.
067800     EXIT.
067900
068000 999-CLEANUP.
068100     MOVE "999-CLEANUP" TO PARA-NAME.
068200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
068300     DISPLAY "** APPOINTMENT-RELATED REVENUE **".
068400     DISPLAY WS-APPT-REVENUE.
068500     DISPLAY "******** NORMAL END OF JOB FINSTAT ********".
068600 999-EXIT.
068700     EXIT.
068800
068900 1000-ABEND-RTN.
069000     WRITE SYSOUT-REC FROM ABEND-REC.
069100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
069200     DISPLAY "*** ABNORMAL END OF JOB-FINSTAT ***" UPON CONSOLE.
069300     DIVIDE ZERO-VAL INTO ONE-VAL.
