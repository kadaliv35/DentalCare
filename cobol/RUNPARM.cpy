000100******************************************************************
000200*   RUNPARM   --  STATISTICS-PERIOD CONTROL CARD LAYOUT
000300*
000400*   ONE CARD IMAGE READ AT STARTUP BY EACH OF THE FOUR
000500*   STATISTICS REPORT PROGRAMS (PATSTAT, APTSTAT, FINSTAT,
000600*   PHRSTAT).  CARRIES THE REQUESTED REPORT PERIOD.  SUPPLIED
000700*   BY THE SCHEDULING JCL AS SYSIN.
000800******************************************************************
000900  01  RUNPARM-REC.
001000      05  PARM-START-DATE.
001100          10  PARM-START-CCYY        PIC 9(04).
001200          10  PARM-START-MM          PIC 9(02).
001300          10  PARM-START-DD          PIC 9(02).
001400*        PARM-START-DATE-R IS A SPARE COMBINED 9(08) VIEW FOR
001500*        UTILITIES THAT WANT TO MOVE THE START DATE IN ONE
001600*        STATEMENT (E.G. AN AUDIT DISPLAY).
001700      05  PARM-START-DATE-R  REDEFINES  PARM-START-DATE
001800                                 PIC 9(08).
001900      05  PARM-END-DATE.
002000          10  PARM-END-CCYY          PIC 9(04).
002100          10  PARM-END-MM            PIC 9(02).
002200          10  PARM-END-DD            PIC 9(02).
002300      05  PARM-END-DATE-R  REDEFINES  PARM-END-DATE
002400                                 PIC 9(08).
002500      05  FILLER                     PIC X(64).
