000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APTSTAT.
000400 AUTHOR. R. KESSNER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/11/91.
000700 DATE-COMPILED. 05/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    PRODUCES THE MONTHLY APPOINTMENT STATISTICS REPORT --
001300*    TOTAL/COMPLETED/CANCELLED/NO-SHOW COUNTS, THE APPOINTMENT
001400*    TYPE BREAKDOWN, AND A MONTH-BY-MONTH TREND -- FOR THE
001500*    PERIOD GIVEN ON THE RUNPARM CONTROL CARD.
001600*
001700*        INPUT  CONTROL CARD   -   DDS0002.APTSTAT.RUNPARM
001800*        INPUT  APPOINTMENT    -   DDS0002.APPOINTMENT.MASTER
001900*        OUTPUT REPORT         -   DDS0002.APTSTAT.REPORT
002000*        DUMP FILE             -   SYSOUT
002100*
002200*    ANY STATUS VALUE OTHER THAN COMPLETED/CANCELLED/NO-SHOW
002300*    STILL FALLS INTO THE TYPE-DISTRIBUTION TABLE BUT DOES NOT
002400*    ADD TO ONE OF THE THREE NAMED COUNTERS.  TYPE-DISTRIBUTION
002500*    IS BUILT DYNAMICALLY -- NO FIXED LIST OF APPOINTMENT TYPES
002600*    IS ASSUMED.
002700*
002800*    CHANGE LOG
002900*    ---------------------------------------------------
003000*    05/11/91  RSK  0000  ORIGINAL PROGRAM
003100*    09/18/93  RSK  0513  ADDED TYPE-DISTRIBUTION SECTION
003200*                         PER CLINIC ADMINISTRATOR REQUEST
003300*    11/02/98  RSK  1147  Y2K -- FOUR-DIGIT YEAR THROUGHOUT
003400*    02/17/04  TGD  1401  MONTHLY TREND NOW CALLS MONSPAN
003500*                         INSTEAD OF THE OLD INLINE MONTH MATH
003600*    08/22/07  TGD  1622  TYPE TABLE SIZE RAISED FROM 20 TO 40
003700*                         -- NEW PROCEDURE CODES ADDED THIS YEAR
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT RUNPARM
005300     ASSIGN TO UT-S-RUNPARM
005400       ORGANIZATION IS LINE SEQUENTIAL
005500       FILE STATUS IS RPFCD.
005600
005700     SELECT APPOINTMENT-FILE
005800     ASSIGN TO UT-S-APPT
005900       ORGANIZATION IS LINE SEQUENTIAL
006000       FILE STATUS IS AFFCD.
006100
006200     SELECT APTRPT
006300     ASSIGN TO UT-S-APTRPT
006400       ORGANIZATION IS LINE SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 130 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC  PIC X(130).
007600
007700*THIS CARD IS SUPPLIED BY THE SCHEDULING JCL AS SYSIN AND
007800*CARRIES THE REQUESTED STATISTICS PERIOD.
007900 FD  RUNPARM
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 80 CHARACTERS
008300     DATA RECORD IS RUNPARM-REC.
008400 COPY RUNPARM.
008500
008600*APPOINTMENT-FILE IS A FULL EXTRACT OF THE SCHEDULING SYSTEM,
008700*RESET EACH RUN -- SEQUENTIAL SCAN ONLY.
008800 FD  APPOINTMENT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 64 CHARACTERS
009200     DATA RECORD IS APPOINTMENT-REC.
009300 COPY APPTREC.
009400
009500 FD  APTRPT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 132 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS APTRPT-REC.
010100 01  APTRPT-REC  PIC X(132).
010200
010300 WORKING-STORAGE SECTION.
010400 01  FILE-STATUS-CODES.
010500     05  RPFCD                   PIC X(2).
010600         88  RUNPARM-READ-OK     VALUE SPACES.
010700         88  NO-MORE-RUNPARM     VALUE "10".
010800     05  AFFCD                   PIC X(2).
010900         88  APPTFILE-READ-OK    VALUE SPACES.
011000         88  NO-MORE-APPTS       VALUE "10".
011100     05  OFCODE                  PIC X(2).
011200         88  CODE-WRITE          VALUE SPACES.
011300
011400 01  PARA-NAME                   PIC X(20).
011500
011600*ZERO-VAL/ONE-VAL FORCE THE DIVIDE-BY-ZERO ABEND IN 1000-ABEND-RTN
011700*-- SAME TECHNIQUE THE SHOP USES IN ITS OTHER BATCH PROGRAMS.
011800 77  ZERO-VAL                    PIC 9(1)  COMP VALUE 0.
011900 77  ONE-VAL                     PIC 9(1)  COMP VALUE 1.
012000
012100*WS-REPORT-PERIOD IS THE UNCHANGING FULL PERIOD OFF THE RUNPARM
012200*CARD -- USED ONLY FOR THE PAGE HEADER AND TO SEED THE FIRST
012300*WORKING WINDOW.  NEVER TOUCHED AFTER 000-HOUSEKEEPING.
012400 01  WS-REPORT-PERIOD.
012500     05  WS-PERIOD-START-DATE.
012600         10  WS-PRD-START-CCYY   PIC 9(04).
012700         10  WS-PRD-START-MM     PIC 9(02).
012800         10  WS-PRD-START-DD     PIC 9(02).
012900*    WS-PRD-START-DATE-R IS A SPARE COMBINED 9(08) VIEW, SAME
013000*    IDEA AS THE REDEFINE ON THE RUNPARM CARD ITSELF.
013100     05  WS-PRD-START-DATE-R  REDEFINES  WS-PERIOD-START-DATE
013200                                  PIC 9(08).
013300     05  WS-PERIOD-END-DATE.
013400         10  WS-PRD-END-CCYY     PIC 9(04).
013500         10  WS-PRD-END-MM       PIC 9(02).
013600         10  WS-PRD-END-DD       PIC 9(02).
013700     05  WS-PRD-END-DATE-R  REDEFINES  WS-PERIOD-END-DATE
013800                                  PIC 9(08).
013900
014000*WS-RUN-PERIOD IS THE CURRENT WORKING WINDOW -- THE FULL PERIOD
014100*FOR THE FIRST PASS, THEN NARROWED TO ONE CALENDAR MONTH AT A
014200*TIME BY 400-MONTHLY-TREND.  150-EDIT-APPT-RANGE FILTERS AGAINST
014300*THIS WINDOW, NOT THE FULL PERIOD ABOVE.
014400 01  WS-RUN-PERIOD.
014500     05  WS-START-DATE.
014600         10  WS-START-CCYY       PIC 9(04).
014700         10  WS-START-MM         PIC 9(02).
014800         10  WS-START-DD         PIC 9(02).
014900     05  WS-START-DATE-R  REDEFINES  WS-START-DATE  PIC 9(08).
015000     05  WS-END-DATE.
015100         10  WS-END-CCYY         PIC 9(04).
015200         10  WS-END-MM           PIC 9(02).
015300         10  WS-END-DD           PIC 9(02).
015400     05  WS-END-DATE-R    REDEFINES  WS-END-DATE    PIC 9(08).
015500
015600 01  FLAGS-AND-SWITCHES.
015700     05  MORE-APPTS-SW           PIC X(01) VALUE "Y".
015800         88  NO-MORE-APPT-RECS         VALUE "N".
015900     05  APPT-IN-RANGE-SW        PIC X(01).
016000         88  APPT-IS-IN-RANGE          VALUE "Y".
016100         88  APPT-NOT-IN-RANGE         VALUE "N".
016200     05  TYPE-FOUND-SW           PIC X(01).
016300         88  TYPE-FOUND-IN-TABLE       VALUE "Y".
016400         88  TYPE-NOT-FOUND-IN-TABLE   VALUE "N".
016500     05  FULL-PERIOD-PASS-SW     PIC X(01) VALUE "Y".
016600*    FULL-PERIOD-PASS-SW TELLS 310-PROCESS-ONE-APPT WHETHER TO
016700*    BUILD THE TYPE-DISTRIBUTION TABLE -- SET TO N WHILE
016800*    400-MONTHLY-TREND IS RE-SCANNING ONE MONTH AT A TIME.
016900
017000 01  COUNTERS-AND-ACCUMULATORS.
017100     05  TOTAL-APPOINTMENTS      PIC 9(7)   COMP.
017200     05  COMPLETED-COUNT         PIC 9(7)   COMP.
017300     05  CANCELLED-COUNT         PIC 9(7)   COMP.
017400     05  NO-SHOW-COUNT           PIC 9(7)   COMP.
017500     05  TOTAL-APPTS-MO          PIC 9(7)   COMP.
017600     05  COMPLETED-CNT-MO        PIC 9(7)   COMP.
017700     05  CANCELLED-CNT-MO        PIC 9(7)   COMP.
017800     05  NO-SHOW-CNT-MO          PIC 9(7)   COMP.
017900     05  TYPE-SUB                PIC 9(3)   COMP.
018000     05  TYPE-TABLE-USED         PIC 9(3)   COMP.
018100     05  TYPE-TABLE-SIZE         PIC 9(3)   COMP VALUE 40.
018200     05  MONTH-SUB               PIC 9(4)   COMP.
018300     05  MONTH-COUNT             PIC 9(4)   COMP.
018400     05  PAGE-NBR                PIC 9(3)   COMP VALUE 1.
018500     05  LINE-CNT                PIC 9(3)   COMP VALUE 99.
018600     05  LINES-PER-PAGE          PIC 9(3)   COMP VALUE 55.
018700
018800*RETURN-CNT-XXXX ARE SCRATCH RESULT FIELDS FILLED IN BY THE
018900*REUSABLE 300-SCAN-APPOINTMENTS PARAGRAPH; EACH CALLER (THE
019000*FULL-PERIOD PASS IN 100-MAINLINE, THE PER-MONTH PASS IN
019100*410-ONE-MONTH-TREND) COPIES THEM OUT IMMEDIATELY AFTER THE CALL.
019200 01  WS-SCAN-RESULTS.
019300     05  RETURN-CNT-TOTAL        PIC 9(7)   COMP.
019400     05  RETURN-CNT-COMPL        PIC 9(7)   COMP.
019500     05  RETURN-CNT-CANCEL       PIC 9(7)   COMP.
019600     05  RETURN-CNT-NOSHOW       PIC 9(7)   COMP.
019700
019800*TYPE-DISTRIBUTION TABLE -- BUILT DYNAMICALLY, ONE ENTRY PER
019900*DISTINCT APPT-TYPE VALUE ENCOUNTERED ON APPOINTMENT-FILE.
020000 01  WS-TYPE-TABLE.
020100     05  WS-TYPE-ENTRY  OCCURS 40 TIMES
020200                        INDEXED BY TYPE-IDX.
020300         10  WS-TYPE-VALUE       PIC X(20).
020400         10  WS-TYPE-COUNT       PIC 9(7)  COMP.
020500
020600*LINKAGE AREA PASSED TO THE MONSPAN SUBPROGRAM -- LAYOUT MUST
020700*MATCH MONTH-SPAN-REC IN MONSPAN EXACTLY.
020800 01  WS-MONSPAN-AREA.
020900     05  WS-MS-START-DATE.
021000         10  WS-MS-START-CCYY    PIC 9(04).
021100         10  WS-MS-START-MM      PIC 9(02).
021200         10  WS-MS-START-DD      PIC 9(02).
021300     05  WS-MS-END-DATE.
021400         10  WS-MS-END-CCYY      PIC 9(04).
021500         10  WS-MS-END-MM        PIC 9(02).
021600         10  WS-MS-END-DD        PIC 9(02).
021700     05  WS-MS-MONTH-INDEX       PIC 9(04).
021800     05  WS-MS-MONTH-COUNT       PIC 9(04).
021900     05  WS-MS-MONTH-CCYY        PIC 9(04).
022000     05  WS-MS-MONTH-MM          PIC 9(02).
022100
022200******************************************************************
022300*REPORT LINES -- 132 PRINT POSITIONS, 6-LINE-PER-INCH SPACING
022400*PER THE SHOP STANDARD PRINT CHAIN.
022500******************************************************************
022600 01  WS-HDR-REC.
022700     05  FILLER                  PIC X(01) VALUE SPACE.
022800     05  FILLER                  PIC X(35)
022900             VALUE "DENTAL CLINIC APPOINTMENT STATISTICS".
023000     05  FILLER                  PIC X(15) VALUE SPACES.
023100     05  FILLER                  PIC X(05) VALUE "PAGE ".
023200     05  HDR-PAGE-NBR            PIC ZZ9.
023300     05  FILLER                  PIC X(73) VALUE SPACES.
023400
023500 01  WS-PERIOD-REC.
023600     05  FILLER                  PIC X(01) VALUE SPACE.
023700     05  FILLER                  PIC X(15) VALUE "REPORT PERIOD ".
023800     05  PRD-START-CCYY          PIC 9999.
023900     05  FILLER                  PIC X(01) VALUE "-".
024000     05  PRD-START-MM            PIC 99.
024100     05  FILLER                  PIC X(01) VALUE "-".
024200     05  PRD-START-DD            PIC 99.
024300     05  FILLER                  PIC X(05) VALUE " THRU ".
024400     05  PRD-END-CCYY            PIC 9999.
024500     05  FILLER                  PIC X(01) VALUE "-".
024600     05  PRD-END-MM              PIC 99.
024700     05  FILLER                  PIC X(01) VALUE "-".
024800     05  PRD-END-DD              PIC 99.
024900     05  FILLER                  PIC X(83) VALUE SPACES.
025000
025100 01  WS-SUMMARY-REC.
025200     05  FILLER                  PIC X(01) VALUE SPACE.
025300     05  SUM-LABEL               PIC X(30).
025400     05  FILLER                  PIC X(03) VALUE SPACES.
025500     05  SUM-VALUE               PIC ZZZ,ZZ9.
025600     05  FILLER                  PIC X(91) VALUE SPACES.
025700
025800 01  WS-TYPE-HDR-REC.
025900     05  FILLER                  PIC X(01) VALUE SPACE.
026000     05  FILLER                  PIC X(19)
026100             VALUE "TYPE DISTRIBUTION".
026200     05  FILLER                  PIC X(112) VALUE SPACES.
026300
026400 01  WS-TYPE-DTL-REC.
026500     05  FILLER                  PIC X(03) VALUE SPACES.
026600     05  TYP-VALUE               PIC X(20).
026700     05  FILLER                  PIC X(05) VALUE SPACES.
026800     05  TYP-COUNT               PIC ZZZ,ZZ9.
026900     05  FILLER                  PIC X(95) VALUE SPACES.
027000
027100 01  WS-TREND-HDR-REC.
027200     05  FILLER                  PIC X(01) VALUE SPACE.
027300     05  FILLER                  PIC X(28)
027400             VALUE "MONTHLY APPOINTMENT TREND".
027500     05  FILLER                  PIC X(103) VALUE SPACES.
027600
027700 01  WS-TREND-COLM-REC.
027800     05  FILLER                  PIC X(03) VALUE SPACES.
027900     05  FILLER                  PIC X(10) VALUE "YEAR-MONTH".
028000     05  FILLER                  PIC X(03) VALUE SPACES.
028100     05  FILLER                  PIC X(05) VALUE "TOTAL".
028200     05  FILLER                  PIC X(03) VALUE SPACES.
028300     05  FILLER                  PIC X(09) VALUE "COMPLETED".
028400     05  FILLER                  PIC X(03) VALUE SPACES.
028500     05  FILLER                  PIC X(09) VALUE "CANCELLED".
028600     05  FILLER                  PIC X(03) VALUE SPACES.
028700     05  FILLER                  PIC X(07) VALUE "NO-SHOW".
028800     05  FILLER                  PIC X(74) VALUE SPACES.
028900
029000 01  WS-TREND-DTL-REC.
029100     05  FILLER                  PIC X(03) VALUE SPACES.
029200     05  TRD-CCYY                PIC 9999.
029300     05  FILLER                  PIC X(01) VALUE "-".
029400     05  TRD-MM                  PIC 99.
029500     05  FILLER                  PIC X(02) VALUE SPACES.
029600     05  TRD-TOTAL               PIC ZZZ,ZZ9.
029700     05  FILLER                  PIC X(04) VALUE SPACES.
029800     05  TRD-COMPLETED           PIC ZZZ,ZZ9.
029900     05  FILLER                  PIC X(04) VALUE SPACES.
030000     05  TRD-CANCELLED           PIC ZZZ,ZZ9.
030100     05  FILLER                  PIC X(06) VALUE SPACES.
030200     05  TRD-NO-SHOW             PIC ZZZ,ZZ9.
030300     05  FILLER                  PIC X(75) VALUE SPACES.
030400
030500*ABEND-REC USED FOR ANY FATAL CONDITION -- WRITTEN TO SYSOUT
030600*BEFORE THE JOB IS FORCED TO ABEND.
030700 COPY ABENDREC.
030800
030900 PROCEDURE DIVISION.
031000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031100     PERFORM 100-MAINLINE THRU 100-EXIT.
031200     PERFORM 999-CLEANUP THRU 999-EXIT.
031300     MOVE +0 TO RETURN-CODE.
031400     GOBACK.
031500
031600 000-HOUSEKEEPING.
031700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031800     OPEN INPUT RUNPARM.
031900     IF NOT RUNPARM-READ-OK
032000         MOVE "UNABLE TO OPEN RUNPARM CARD FILE" TO ABEND-REASON
032100         GO TO 1000-ABEND-RTN.
032200     READ RUNPARM INTO RUNPARM-REC
032300         AT END
032400         MOVE "RUNPARM CONTROL CARD MISSING" TO ABEND-REASON
032500         GO TO 1000-ABEND-RTN
032600     END-READ.
032700     MOVE PARM-START-CCYY TO WS-PRD-START-CCYY.
032800     MOVE PARM-START-MM   TO WS-PRD-START-MM.
032900     MOVE PARM-START-DD   TO WS-PRD-START-DD.
033000     MOVE PARM-END-CCYY   TO WS-PRD-END-CCYY.
033100     MOVE PARM-END-MM     TO WS-PRD-END-MM.
033200     MOVE PARM-END-DD     TO WS-PRD-END-DD.
033300     CLOSE RUNPARM.
033400
033500     MOVE WS-PERIOD-START-DATE TO WS-START-DATE.
033600     MOVE WS-PERIOD-END-DATE   TO WS-END-DATE.
033700
033800     MOVE ZERO TO TYPE-TABLE-USED.
033900     INITIALIZE WS-TYPE-TABLE.
034000
034100     OPEN OUTPUT APTRPT.
034200     IF NOT CODE-WRITE
034300         MOVE "UNABLE TO OPEN APTRPT REPORT FILE" TO ABEND-REASON
034400         GO TO 1000-ABEND-RTN.
034500 000-EXIT.
034600     EXIT.
034700
034800******************************************************************
034900*MAINLINE -- SINGLE PASS OVER APPOINTMENT-FILE FOR THE FULL
035000*REPORT PERIOD, THEN THE PER-MONTH TREND PASSES.
035100******************************************************************
035200 100-MAINLINE.
035300     MOVE "100-MAINLINE" TO PARA-NAME.
035400     MOVE "Y" TO FULL-PERIOD-PASS-SW.
035500     PERFORM 300-SCAN-APPOINTMENTS THRU 300-EXIT.
035600     MOVE RETURN-CNT-TOTAL   TO TOTAL-APPOINTMENTS.
035700     MOVE RETURN-CNT-COMPL   TO COMPLETED-COUNT.
035800     MOVE RETURN-CNT-CANCEL  TO CANCELLED-COUNT.
035900     MOVE RETURN-CNT-NOSHOW  TO NO-SHOW-COUNT.
036000
036100     PERFORM 400-MONTHLY-TREND THRU 400-EXIT.
036200     PERFORM 700-WRITE-REPORT THRU 700-EXIT.
036300 100-EXIT.
036400     EXIT.
036500
036600*300-SCAN-APPOINTMENTS SCANS APPOINTMENT-FILE ONCE FOR THE
036700*CURRENT WORKING WINDOW (WS-START-DATE/WS-END-DATE) AND LEAVES
036800*THE FOUR COUNTS FOR THAT WINDOW IN RETURN-CNT-TOTAL,
036900*RETURN-CNT-COMPL, RETURN-CNT-CANCEL AND RETURN-CNT-NOSHOW.
037000*THE TYPE-DISTRIBUTION TABLE IS ACCUMULATED ONLY ON THE
037100*FULL-PERIOD CALL, NOT ON THE PER-MONTH TREND CALLS.
037200 300-SCAN-APPOINTMENTS.
037300     MOVE ZERO TO RETURN-CNT-TOTAL RETURN-CNT-COMPL
037400                  RETURN-CNT-CANCEL RETURN-CNT-NOSHOW.
037500     MOVE "Y" TO MORE-APPTS-SW.
037600     OPEN INPUT APPOINTMENT-FILE.
037700     IF NOT APPTFILE-READ-OK
037800         MOVE "UNABLE TO REOPEN APPOINTMENT-FILE" TO ABEND-REASON
037900         GO TO 1000-ABEND-RTN.
038000
038100     PERFORM 910-READ-APPOINTMENT THRU 910-EXIT.
038200     PERFORM 310-PROCESS-ONE-APPT THRU 310-EXIT
038300         UNTIL NO-MORE-APPT-RECS.
038400     CLOSE APPOINTMENT-FILE.
038500 300-EXIT.
038600     EXIT.
038700
038800*310-PROCESS-ONE-APPT HANDLES ONE APPOINTMENT-FILE RECORD AND
038900*READS THE NEXT ONE -- OUT-OF-LINE PERFORM LOOP BODY FOR
039000*300-SCAN-APPOINTMENTS.
039100 310-PROCESS-ONE-APPT.
039200     MOVE "N" TO APPT-IN-RANGE-SW.
039300     IF APPT-DATE NOT < WS-START-DATE-R
039400        AND APPT-DATE NOT > WS-END-DATE-R
039500         MOVE "Y" TO APPT-IN-RANGE-SW
039600     END-IF.
039700     IF APPT-IS-IN-RANGE
039800         ADD 1 TO RETURN-CNT-TOTAL
039900         IF APPT-COMPLETED
040000             ADD 1 TO RETURN-CNT-COMPL
040100         END-IF
040200         IF APPT-CANCELLED
040300             ADD 1 TO RETURN-CNT-CANCEL
040400         END-IF
040500         IF APPT-NO-SHOW
040600             ADD 1 TO RETURN-CNT-NOSHOW
040700         END-IF
040800         IF FULL-PERIOD-PASS-SW = "Y"
040900             PERFORM 320-ACCUM-TYPE THRU 320-EXIT
041000         END-IF
041100     END-IF.
041200     PERFORM 910-READ-APPOINTMENT THRU 910-EXIT.
041300 310-EXIT.
041400     EXIT.
041500
041600*320-ACCUM-TYPE DOES A LINEAR SEARCH OF THE TYPE TABLE; IF THE
041700*VALUE HAS NOT BEEN SEEN BEFORE, A NEW ENTRY IS ADDED AT THE
041800*NEXT FREE SLOT.
041900 320-ACCUM-TYPE.
042000     MOVE "N" TO TYPE-FOUND-SW.
042100     IF TYPE-TABLE-USED > 0
042200         SET TYPE-IDX TO 1
042300         SEARCH WS-TYPE-ENTRY
042400             VARYING TYPE-IDX
042500             AT END NEXT SENTENCE
042600             WHEN WS-TYPE-VALUE (TYPE-IDX) = APPT-TYPE
042700                 MOVE "Y" TO TYPE-FOUND-SW
042800                 ADD 1 TO WS-TYPE-COUNT (TYPE-IDX)
042900         END-SEARCH
043000     END-IF.
043100
043200     IF TYPE-NOT-FOUND-IN-TABLE
043300         IF TYPE-TABLE-USED >= TYPE-TABLE-SIZE
043400             MOVE "TYPE TABLE OVERFLOW" TO ABEND-REASON
043500             GO TO 1000-ABEND-RTN
043600         END-IF
043700         ADD 1 TO TYPE-TABLE-USED
043800         MOVE APPT-TYPE TO WS-TYPE-VALUE (TYPE-TABLE-USED)
043900         MOVE 1 TO WS-TYPE-COUNT (TYPE-TABLE-USED)
044000     END-IF.
044100 320-EXIT.
044200     EXIT.
044300
044400******************************************************************
044500*400-MONTHLY-TREND CALLS MONSPAN ONCE TO GET THE NUMBER OF
044600*CALENDAR MONTHS IN THE FULL PERIOD, THEN ONCE PER MONTH TO GET
044700*THE MONTH BOUNDARIES.  EACH MONTH NARROWS THE WORKING WINDOW
044800*AND RE-SCANS APPOINTMENT-FILE FOR THAT MONTH ALONE, PRINTING
044900*ONE TREND LINE PER MONTH.
045000******************************************************************
045100 400-MONTHLY-TREND.
045200     MOVE "400-MONTHLY-TREND" TO PARA-NAME.
045300     MOVE "N" TO FULL-PERIOD-PASS-SW.
045400     MOVE WS-PERIOD-START-DATE TO WS-MS-START-DATE.
045500     MOVE WS-PERIOD-END-DATE   TO WS-MS-END-DATE.
045600     MOVE ZERO TO WS-MS-MONTH-INDEX.
045700     CALL "MONSPAN" USING WS-MONSPAN-AREA.
045800     MOVE WS-MS-MONTH-COUNT TO MONTH-COUNT.
045900
046000     PERFORM 410-ONE-MONTH-TREND THRU 410-EXIT
046100         VARYING MONTH-SUB FROM 1 BY 1
046200         UNTIL MONTH-SUB > MONTH-COUNT.
046300 400-EXIT.
046400     EXIT.
046500
046600 410-ONE-MONTH-TREND.
046700     MOVE MONTH-SUB TO WS-MS-MONTH-INDEX.
046800     CALL "MONSPAN" USING WS-MONSPAN-AREA.
046900
047000     MOVE WS-MS-MONTH-CCYY TO WS-START-CCYY WS-END-CCYY.
047100     MOVE WS-MS-MONTH-MM   TO WS-START-MM   WS-END-MM.
047200     MOVE 1  TO WS-START-DD.
047300     MOVE 31 TO WS-END-DD.
047400
047500     PERFORM 300-SCAN-APPOINTMENTS THRU 300-EXIT.
047600     MOVE RETURN-CNT-TOTAL  TO TOTAL-APPTS-MO.
047700     MOVE RETURN-CNT-COMPL  TO COMPLETED-CNT-MO.
047800     MOVE RETURN-CNT-CANCEL TO CANCELLED-CNT-MO.
047900     MOVE RETURN-CNT-NOSHOW TO NO-SHOW-CNT-MO.
048000
048100     MOVE WS-MS-MONTH-CCYY TO TRD-CCYY.
048200     MOVE WS-MS-MONTH-MM   TO TRD-MM.
048300     MOVE TOTAL-APPTS-MO     TO TRD-TOTAL.
048400     MOVE COMPLETED-CNT-MO   TO TRD-COMPLETED.
048500     MOVE CANCELLED-CNT-MO   TO TRD-CANCELLED.
048600     MOVE NO-SHOW-CNT-MO     TO TRD-NO-SHOW.
048700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
048800     WRITE APTRPT-REC FROM WS-TREND-DTL-REC.
048900 410-EXIT.
049000     EXIT.
049100
049200******************************************************************
049300*REPORT-WRITING PARAGRAPHS
049400******************************************************************
049500 700-WRITE-REPORT.
049600     MOVE "700-WRITE-REPORT" TO PARA-NAME.
049700     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
049800
049900     MOVE "TOTAL APPOINTMENTS" TO SUM-LABEL.
050000     MOVE TOTAL-APPOINTMENTS TO SUM-VALUE.
050100     WRITE APTRPT-REC FROM WS-SUMMARY-REC.
050200
050300     MOVE "COMPLETED APPOINTMENTS" TO SUM-LABEL.
050400     MOVE COMPLETED-COUNT TO SUM-VALUE.
050500     WRITE APTRPT-REC FROM WS-SUMMARY-REC.
050600
050700     MOVE "CANCELLED APPOINTMENTS" TO SUM-LABEL.
050800     MOVE CANCELLED-COUNT TO SUM-VALUE.
050900     WRITE APTRPT-REC FROM WS-SUMMARY-REC.
051000
051100     MOVE "NO-SHOW APPOINTMENTS" TO SUM-LABEL.
051200     MOVE NO-SHOW-COUNT TO SUM-VALUE.
051300     WRITE APTRPT-REC FROM WS-SUMMARY-REC.
051400
051500     WRITE APTRPT-REC FROM WS-TYPE-HDR-REC.
051600     PERFORM 720-WRITE-TYPE-LINE THRU 720-EXIT
051700         VARYING TYPE-SUB FROM 1 BY 1
051800         UNTIL TYPE-SUB > TYPE-TABLE-USED.
051900
052000     WRITE APTRPT-REC FROM WS-TREND-HDR-REC.
052100     WRITE APTRPT-REC FROM WS-TREND-COLM-REC.
052200 700-EXIT.
052300     EXIT.
052400
052500 710-WRITE-PAGE-HDR.
052600     MOVE PAGE-NBR TO HDR-PAGE-NBR.
052700     WRITE APTRPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
052800     MOVE WS-PRD-START-CCYY TO PRD-START-CCYY.
052900     MOVE WS-PRD-START-MM   TO PRD-START-MM.
053000     MOVE WS-PRD-START-DD   TO PRD-START-DD.
053100     MOVE WS-PRD-END-CCYY   TO PRD-END-CCYY.
053200     MOVE WS-PRD-END-MM     TO PRD-END-MM.
053300     MOVE WS-PRD-END-DD     TO PRD-END-DD.
053400     WRITE APTRPT-REC FROM WS-PERIOD-REC.
053500     ADD 1 TO PAGE-NBR.
053600     MOVE 3 TO LINE-CNT.
053700 710-EXIT.
053800     EXIT.
053900
054000 720-WRITE-TYPE-LINE.
054100     MOVE WS-TYPE-VALUE (TYPE-SUB) TO TYP-VALUE.
054200     MOVE WS-TYPE-COUNT (TYPE-SUB) TO TYP-COUNT.
054300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
054400     WRITE APTRPT-REC FROM WS-TYPE-DTL-REC.
054500 720-EXIT.
054600     EXIT.
054700
054800 790-CHECK-PAGINATION.
054900     ADD 1 TO LINE-CNT.
055000     IF LINE-CNT > LINES-PER-PAGE
055100         PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
055200 790-EXIT.
055300     EXIT.
055400
055500******************************************************************
055600*READ AND CLEANUP PARAGRAPHS
055700******************************************************************
055800 910-READ-APPOINTMENT.
055900     READ APPOINTMENT-FILE INTO APPOINTMENT-REC
056000         AT END MOVE "N" TO MORE-APPTS-SW
056100     END-READ.
056200 910-EXIT.
056300     EXIT.
056400
056500 850-CLOSE-FILES.
056600     CLOSE APTRPT.
056700 850-EXIT.
056800     EXIT.
056900
057000 999-CLEANUP.
057100     MOVE "999-CLEANUP" TO PARA-NAME.
057200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057300     DISPLAY "** APPOINTMENT RECORDS READ **".
057400     DISPLAY TOTAL-APPOINTMENTS.
057500     DISPLAY "******** NORMAL END OF JOB APTSTAT ********".
057600 999-EXIT.
057700     EXIT.
057800
057900 1000-ABEND-RTN.
058000     WRITE SYSOUT-REC FROM ABEND-REC.
058100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058200     DISPLAY "*** ABNORMAL END OF JOB-APTSTAT ***" UPON CONSOLE.
058300     DIVIDE ZERO-VAL INTO ONE-VAL.
