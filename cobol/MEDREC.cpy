000100******************************************************************
000200*   MEDREC   --  MEDICINE MASTER RECORD LAYOUT
000300*
000400*   RELATIVE-ORGANIZATION MASTER.  ONE ENTRY PER MEDICINE
000500*   CARRIED IN THE PHARMACY.  MED-STOCK IS DECREMENTED IN
000600*   PLACE BY PHRSALE AS SALES ARE RECORDED; MED-STOCK AND
000700*   MED-PRICE ARE PACKED (COMP-3) THE SAME AS THE DOLLAR AND
000800*   QUANTITY COLUMNS DCLGEN BRINGS OVER FROM DB2.
000900*
001000*   NOTE -- THIS LAYOUT COMPUTES TO 128 BYTES.  THE FEED SPEC
001100*   THAT ORIGINATED THIS FILE DOCUMENTS A ROUNDED 127; THIS
001200*   COPYBOOK, NOT THAT SUMMARY FIGURE, IS THE FILE'S REAL
001300*   RECORD LENGTH.  SEE MEDICINE-FILE'S FD IN PHRSTAT/PHRSALE.
001400******************************************************************
001500  01  MEDICINE-REC.
001600      05  MED-ID                     PIC 9(09).
001700      05  MED-NAME                   PIC X(40).
001800*        MED-NAME-R GIVES THE STOCK-ALERT AND TOP-SELLING-
001900*        MEDICINES REPORT LINES A HALF-WIDTH VIEW OF THE NAME
002000*        SO A LONG MEDICINE NAME DOES NOT SHOVE THE QUANTITY
002100*        AND STOCK COLUMNS OFF THE PRINT LINE.
002200      05  MED-NAME-R  REDEFINES  MED-NAME.
002300          10  MED-NAME-PRT           PIC X(20).
002400          10  FILLER                 PIC X(20).
002500      05  MED-TYPE                   PIC X(20).
002600      05  MED-MANUFACTURER           PIC X(40).
002700*        REORDER-POINT IS A SHOP CONSTANT (20 UNITS), NOT A
002800*        FIELD ON THE RECORD -- SEE WS-REORDER-POINT IN PHRSTAT.
002900      05  MED-STOCK                  PIC S9(7)     COMP-3.
003000      05  MED-UNIT                   PIC X(10).
003100      05  MED-PRICE                  PIC S9(7)V99  COMP-3.
