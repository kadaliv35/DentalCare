000100******************************************************************
000200*   ABENDREC --  ABNORMAL-END SYSOUT TRAILER RECORD
000300*
000400*   WRITTEN TO SYSOUT BY 1000-ABEND-RTN IN EVERY BATCH PROGRAM
000500*   IN THIS SUITE BEFORE THE FORCED DIVIDE-BY-ZERO ABEND.
000600*   PARA-NAME (WHERE THE ABEND WAS DETECTED) IS CARRIED IN THE
000700*   CALLING PROGRAM'S OWN WORKING-STORAGE, NOT HERE.
000800******************************************************************
000900  01  ABEND-REC.
001000      05  FILLER                     PIC X(01) VALUE SPACE.
001100      05  FILLER                     PIC X(16)
001200          VALUE "*** ABEND *** ".
001300      05  ABEND-REASON               PIC X(60).
001400      05  FILLER                     PIC X(02) VALUE SPACES.
001500      05  FILLER                     PIC X(12)
001600          VALUE "ACTUAL VAL: ".
001700      05  ACTUAL-VAL                 PIC 9(09).
001800      05  FILLER                     PIC X(02) VALUE SPACES.
001900      05  FILLER                     PIC X(14)
002000          VALUE "EXPECTED VAL: ".
002100      05  EXPECTED-VAL               PIC 9(09).
002200      05  FILLER                     PIC X(03) VALUE SPACES.
