000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PHRSALE.
000400 AUTHOR. M. PRUITT.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/02/94.
000700 DATE-COMPILED. 03/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    RINGS UP ONE PHARMACY SALE HANDED OFF BY THE FRONT-COUNTER
001300*    ENTRY SYSTEM AS A PHRPEND HEADER RECORD PLUS ITS LINE-ITEM
001400*    RECORDS.  VALIDATES THE CUSTOMER, CHECKS AND DECREMENTS
001500*    MEDICINE STOCK ITEM BY ITEM, AND FILES THE SALE.
001600*
001700*        INPUT  PENDING SALE   -   DDS0002.PHRSALE.PHRPEND
001800*        I-O    MEDICINE MSTR  -   DDS0002.PHARM.MEDICINE (RRDS)
001900*        INPUT  CUSTOMER FILE  -   DDS0002.PHARM.PHRCUST (INDEXED)
002000*        OUTPUT SALE HEADER    -   DDS0002.PHARM.SALE.HDR
002100*        OUTPUT SALE ITEMS     -   DDS0002.PHARM.SALE.ITEM
002200*        DUMP FILE             -   SYSOUT
002300*
002400*    STOCK IS COMMITTED ITEM AT A TIME AS EACH LINE PASSES ITS
002500*    CHECK -- NOT AS AN ALL-OR-NOTHING UNIT.  IF A LATER ITEM ON
002600*    THE SAME SALE FAILS ITS STOCK CHECK, ANY EARLIER ITEM'S
002700*    DECREMENT IN THIS RUN HAS ALREADY BEEN REWRITTEN TO THE
002800*    MASTER AND IS NOT BACKED OUT.  THIS MATCHES THE FRONT-END
002900*    SYSTEM'S OWN SAVE-AS-YOU-GO BEHAVIOR -- SEE 1100-REJECT-SALE.
003000*
003100*    THE MED-ID-TO-SLOT HASH IN 390-CALC-MED-REL-KEY IS CARRIED
003200*    OVER UNCHANGED FROM PHRSTAT SO BOTH PROGRAMS ADDRESS THE
003300*    SAME RELATIVE SLOT FOR A GIVEN MEDICINE.
003400*
003500*    CHANGE LOG
003600*    ---------------------------------------------------
003700*    03/02/94  MPR  0000  ORIGINAL PROGRAM
003800*    06/11/96  MPR  0288  ADDED THE CUSTOMER EXISTENCE CHECK PER
003900*                         PHARMACY SUPERVISOR REQUEST
004000*    11/02/98  RSK  1147  Y2K -- FOUR-DIGIT YEAR THROUGHOUT
004100*    05/14/01  TGD  1266  STOCK CHECK NOW NAMES THE MEDICINE IN
004200*                         THE REJECT MESSAGE INSTEAD OF JUST THE
004300*                         MEDICINE-ID
004400*    08/22/07  TGD  1622  CONVERTED MEDICINE-FILE FROM THE OLD
004500*                         SEQUENTIAL EXTRACT TO RELATIVE ACCESS
004600*                         SO STOCK CAN BE DECREMENTED IN PLACE
004700*    04/30/09  MPR  1810  REJECT-SALE NOW LEAVES THE JOB AT A
004800*                         CLEAN RETURN CODE OF 4 INSTEAD OF
004900*                         ABENDING -- OPERATIONS WAS PAGING
005000*                         OUT ON EVERY DECLINED SALE
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS NEXT-PAGE.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT PHRPEND-FILE
006600     ASSIGN TO UT-S-PHRPEND
006700       ORGANIZATION IS LINE SEQUENTIAL
006800       FILE STATUS IS PFFCD.
006900
007000*PHRCUST IS AN EXISTENCE-CHECK-ONLY INDEXED FILE -- NO FIELD OF
007100*THE CUSTOMER RECORD IS USED DOWNSTREAM, ONLY WHETHER THE READ
007200*FINDS THE KEY.
007300     SELECT PHRCUST-FILE
007400     ASSIGN TO PHRCUST
007500       ORGANIZATION IS INDEXED
007600       ACCESS MODE IS RANDOM
007700       RECORD KEY IS CUST-PHONE-KEY
007800       FILE STATUS IS CFFCD.
007900
008000*MEDICINE-FILE IS OPENED I-O -- EVERY ITEM THAT PASSES ITS STOCK
008100*CHECK IS READ, DECREMENTED, AND REWRITTEN IN THE SAME RUN.
008200     SELECT MEDICINE-FILE
008300     ASSIGN TO UT-R-MEDFILE
008400       ORGANIZATION IS RELATIVE
008500       ACCESS MODE IS RANDOM
008600       RELATIVE KEY IS WS-MED-REL-KEY
008700       FILE STATUS IS MFFCD.
008800
008900     SELECT PHARMACY-SALE-FILE
009000     ASSIGN TO UT-S-PHSALE
009100       ORGANIZATION IS LINE SEQUENTIAL
009200       FILE STATUS IS SFFCD.
009300
009400     SELECT PHARMACY-SALE-ITEM-FILE
009500     ASSIGN TO UT-S-PHITEM
009600       ORGANIZATION IS LINE SEQUENTIAL
009700       FILE STATUS IS SIFCD.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 130 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC  PIC X(130).
010800
010900 FD  PHRPEND-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 54 CHARACTERS
011300     DATA RECORD IS PHRPEND-REC.
011400 COPY PHRPEND.
011500
011600 FD  PHRCUST-FILE
011700     RECORD CONTAINS 30 CHARACTERS
011800     DATA RECORD IS PHRCUST-REC.
011900 COPY PHRCUST.
012000
012100 FD  MEDICINE-FILE
012200     RECORD CONTAINS 128 CHARACTERS
012300     DATA RECORD IS MEDICINE-REC.
012400 COPY MEDREC.
012500
012600 FD  PHARMACY-SALE-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 46 CHARACTERS
013000     DATA RECORD IS PHARMACY-SALE-REC.
013100 COPY SALEREC.
013200
013300 FD  PHARMACY-SALE-ITEM-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 23 CHARACTERS
013700     DATA RECORD IS PHARMACY-SALE-ITEM-REC.
013800 COPY SALEITEM.
013900
014000 WORKING-STORAGE SECTION.
014100 01  FILE-STATUS-CODES.
014200     05  PFFCD                   PIC X(2).
014300         88  PENDFILE-READ-OK    VALUE SPACES.
014400         88  NO-MORE-PEND-RECS   VALUE "10".
014500     05  CFFCD                   PIC X(2).
014600         88  CUSTFILE-READ-OK    VALUE SPACES.
014700         88  CUST-NOT-FOUND      VALUE "23".
014800     05  MFFCD                   PIC X(2).
014900         88  MEDFILE-READ-OK     VALUE SPACES.
015000         88  MEDFILE-NOT-FOUND   VALUE "23".
015100     05  SFFCD                   PIC X(2).
015200         88  CODE-WRITE-SALE     VALUE SPACES.
015300     05  SIFCD                   PIC X(2).
015400         88  CODE-WRITE-ITEM     VALUE SPACES.
015500
015600 01  PARA-NAME                   PIC X(20).
015700
015800*ZERO-VAL/ONE-VAL FORCE THE DIVIDE-BY-ZERO ABEND IN 1000-ABEND-RTN
015900*-- SAME TECHNIQUE THE SHOP USES IN ITS OTHER BATCH PROGRAMS.
016000 77  ZERO-VAL                    PIC 9(1)  COMP VALUE 0.
016100 77  ONE-VAL                     PIC 9(1)  COMP VALUE 1.
016200
016300 01  FLAGS-AND-SWITCHES.
016400     05  MORE-PEND-SW            PIC X(01) VALUE "Y".
016500         88  NO-MORE-PEND-DATA         VALUE "N".
016600     05  SALE-REJECTED-SW        PIC X(01) VALUE "N".
016700         88  SALE-IS-REJECTED          VALUE "Y".
016800     05  ITEM-REJECTED-SW        PIC X(01).
016900         88  ITEM-IS-REJECTED          VALUE "Y".
017000
017100*WS-SALE-HDR HOLDS THE ONE PENDING SALE'S HEADER FIELDS ONCE
017200*READ OFF PHRPEND-FILE, TRANSLATED INTO PHARMACY-SALE-REC'S OWN
017300*SHAPE ON OUTPUT.
017400 01  WS-SALE-HDR.
017500     05  WS-HDR-SALE-ID          PIC 9(09).
017600     05  WS-HDR-CUST-PHONE       PIC X(15).
017700     05  WS-HDR-CREATED-AT       PIC 9(14).
017800     05  WS-HDR-CREATED-AT-R  REDEFINES  WS-HDR-CREATED-AT.
017900         10  WS-HDR-CREATED-CCYYMMDD  PIC 9(08).
018000         10  WS-HDR-CREATED-HHMMSS    PIC 9(06).
018100     05  WS-HDR-TOTAL            PIC S9(7)V99  COMP-3.
018200
018300*WS-ITEM-TABLE HOLDS ALL LINE ITEMS FOR THE SALE IN THE ORDER
018400*THEY ARRIVE ON PHRPEND-FILE, SO EACH CAN BE VALIDATED AND
018500*COMMITTED IN THAT SAME ORDER BY 200-PROCESS-ITEMS.
018600 01  WS-ITEM-TABLE.
018700     05  WS-ITEM-ENTRY  OCCURS 50 TIMES.
018800         10  WS-ITEM-MED-ID      PIC 9(09).
018900         10  WS-ITEM-QTY         PIC 9(05)     COMP.
019000
019100 01  COUNTERS-AND-ACCUMULATORS.
019200     05  ITEM-SUB                PIC 9(3)      COMP.
019300     05  ITEM-TABLE-USED         PIC 9(3)      COMP.
019400     05  ITEM-TABLE-SIZE         PIC 9(3)      COMP VALUE 50.
019500*    WS-MED-REL-MODULUS MUST MATCH THE SAME CONSTANT IN PHRSTAT.
019600     05  WS-MED-REL-MODULUS      PIC 9(5)      COMP VALUE 9973.
019700     05  WS-MED-REL-QUOT         PIC 9(9)      COMP.
019800     05  WS-MED-REL-REM          PIC 9(5)      COMP.
019900     05  WS-MED-REL-KEY          PIC 9(5)      COMP.
020000     05  WS-CURRENT-QTY          PIC 9(05)     COMP.
020100
020200*WS-REJECT-MSG IS BUILT BY 1100-REJECT-SALE AND WRITTEN TO SYSOUT
020300*SO OPERATIONS CAN SEE WHY A SALE WAS DECLINED WITHOUT AN ABEND.
020400 01  WS-REJECT-MSG.
020500     05  FILLER                  PIC X(20)
020600             VALUE "SALE REJECTED -- ".
020700     05  REJECT-DETAIL           PIC X(60).
020800     05  FILLER                  PIC X(50) VALUE SPACES.
020900
021000*ABEND-REC USED FOR ANY FATAL CONDITION -- WRITTEN TO SYSOUT
021100*BEFORE THE JOB IS FORCED TO ABEND.
021200 COPY ABENDREC.
021300
021400 PROCEDURE DIVISION.
021500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021600     PERFORM 100-VALIDATE-CUSTOMER THRU 100-EXIT.
021700     IF NOT SALE-IS-REJECTED
021800         PERFORM 200-PROCESS-ITEMS THRU 200-EXIT
021900     END-IF.
022000     IF NOT SALE-IS-REJECTED
022100         PERFORM 700-WRITE-SALE THRU 700-EXIT
022200         MOVE +0 TO RETURN-CODE
022300     ELSE
022400         MOVE +4 TO RETURN-CODE
022500     END-IF.
022600     PERFORM 999-CLEANUP THRU 999-EXIT.
022700     GOBACK.
022800
022900******************************************************************
023000*000-HOUSEKEEPING OPENS ALL FILES AND LOADS THE ONE PENDING SALE
023100*-- ITS HEADER RECORD INTO WS-SALE-HDR AND ITS ITEM RECORDS INTO
023200*WS-ITEM-TABLE, IN THE ORDER THEY ARRIVE.
023300******************************************************************
023400 000-HOUSEKEEPING.
023500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023600     MOVE ZERO TO ITEM-TABLE-USED.
023700
023800     OPEN INPUT PHRPEND-FILE.
023900     IF NOT PENDFILE-READ-OK
024000         MOVE "UNABLE TO OPEN PHRPEND-FILE" TO ABEND-REASON
024100         GO TO 1000-ABEND-RTN.
024200     OPEN INPUT PHRCUST-FILE.
024300     IF NOT CUSTFILE-READ-OK
024400         MOVE "UNABLE TO OPEN PHRCUST-FILE" TO ABEND-REASON
024500         GO TO 1000-ABEND-RTN.
024600     OPEN I-O MEDICINE-FILE.
024700     IF NOT MEDFILE-READ-OK
024800         MOVE "UNABLE TO OPEN MEDICINE-FILE" TO ABEND-REASON
024900         GO TO 1000-ABEND-RTN.
025000     OPEN OUTPUT PHARMACY-SALE-FILE.
025100     IF NOT CODE-WRITE-SALE
025200         MOVE "UNABLE TO OPEN PHARMACY-SALE-FILE" TO ABEND-REASON
025300         GO TO 1000-ABEND-RTN.
025400     OPEN OUTPUT PHARMACY-SALE-ITEM-FILE.
025500     IF NOT CODE-WRITE-ITEM
025600         MOVE "UNABLE TO OPEN PHARMACY-SALE-ITEM-FILE"
025700             TO ABEND-REASON
025800         GO TO 1000-ABEND-RTN.
025900
026000     PERFORM 010-READ-PEND THRU 010-EXIT.
026100     IF NOT PEND-IS-HEADER
026200         MOVE "PHRPEND-FILE DOES NOT BEGIN WITH A HEADER"
026300             TO ABEND-REASON
026400         GO TO 1000-ABEND-RTN.
026500     MOVE PEND-SALE-ID        TO WS-HDR-SALE-ID.
026600     MOVE PEND-CUSTOMER-PHONE TO WS-HDR-CUST-PHONE.
026700     MOVE PEND-CREATED-AT     TO WS-HDR-CREATED-AT.
026800     MOVE ZERO                TO WS-HDR-TOTAL.
026900
027000     PERFORM 010-READ-PEND THRU 010-EXIT.
027100     PERFORM 020-LOAD-ONE-ITEM THRU 020-EXIT
027200         UNTIL NO-MORE-PEND-DATA.
027300     CLOSE PHRPEND-FILE.
027400 000-EXIT.
027500     EXIT.
027600
027700 010-READ-PEND.
027800     READ PHRPEND-FILE INTO PHRPEND-REC
027900         AT END MOVE "N" TO MORE-PEND-SW
028000     END-READ.
028100 010-EXIT.
028200     EXIT.
028300
028400 020-LOAD-ONE-ITEM.
028500     IF PEND-IS-ITEM
028600         IF ITEM-TABLE-USED >= ITEM-TABLE-SIZE
028700             MOVE "ITEM TABLE OVERFLOW" TO ABEND-REASON
028800             GO TO 1000-ABEND-RTN
028900         END-IF
029000         ADD 1 TO ITEM-TABLE-USED
029100         MOVE PEND-ITEM-MEDICINE-ID
029200             TO WS-ITEM-MED-ID (ITEM-TABLE-USED)
029300         MOVE PEND-ITEM-QUANTITY
029400             TO WS-ITEM-QTY (ITEM-TABLE-USED)
029500     END-IF.
029600     PERFORM 010-READ-PEND THRU 010-EXIT.
029700 020-EXIT.
029800     EXIT.
029900
030000******************************************************************
030100*100-VALIDATE-CUSTOMER -- THE SALE IS REJECTED IF NO PHRCUST
030200*RECORD MATCHES THE CUSTOMER'S PHONE.  NO FIELD OF THE CUSTOMER
030300*RECORD IS USED DOWNSTREAM, ONLY THE FACT IT WAS FOUND.
030400******************************************************************
030500 100-VALIDATE-CUSTOMER.
030600     MOVE "100-VALIDATE-CUSTOMER" TO PARA-NAME.
030700     MOVE WS-HDR-CUST-PHONE TO CUST-PHONE-KEY.
030800     READ PHRCUST-FILE
030900         INVALID KEY
031000         MOVE "NO CUSTOMER ON FILE FOR SALE PHONE NUMBER"
031100             TO REJECT-DETAIL
031200         PERFORM 1100-REJECT-SALE THRU 1100-EXIT
031300     END-READ.
031400 100-EXIT.
031500     EXIT.
031600
031700******************************************************************
031800*200-PROCESS-ITEMS WALKS THE ITEMS IN THE ORDER RUNG UP.  A
031900*MEDICINE NOT ON FILE OR SHORT ON STOCK REJECTS THE WHOLE SALE
032000*AND STOPS THE LOOP -- BUT ANY ITEM ALREADY REWRITTEN TO THE
032100*MASTER IN THIS SAME RUN STAYS REWRITTEN.  SEE THE REMARKS.
032200******************************************************************
032300 200-PROCESS-ITEMS.
032400     MOVE "200-PROCESS-ITEMS" TO PARA-NAME.
032500     PERFORM 210-PROCESS-ONE-ITEM THRU 210-EXIT
032600         VARYING ITEM-SUB FROM 1 BY 1
032700         UNTIL ITEM-SUB > ITEM-TABLE-USED
032800            OR SALE-IS-REJECTED.
032900 200-EXIT.
033000     EXIT.
033100
033200 210-PROCESS-ONE-ITEM.
033300     MOVE "N" TO ITEM-REJECTED-SW.
033400     MOVE WS-ITEM-MED-ID (ITEM-SUB) TO WS-MED-REL-QUOT.
033500     PERFORM 390-CALC-MED-REL-KEY THRU 390-EXIT.
033600     READ MEDICINE-FILE
033700         INVALID KEY
033800         MOVE "Y" TO ITEM-REJECTED-SW
033900         MOVE "MEDICINE NOT ON FILE FOR SALE ITEM"
034000             TO REJECT-DETAIL
034100     END-READ.
034200
034300     IF NOT ITEM-IS-REJECTED
034400         MOVE WS-ITEM-QTY (ITEM-SUB) TO WS-CURRENT-QTY
034500         IF MED-STOCK < WS-CURRENT-QTY
034600             MOVE "Y" TO ITEM-REJECTED-SW
034700             STRING "INSUFFICIENT STOCK FOR " DELIMITED BY SIZE
034800                    MED-NAME-PRT       DELIMITED BY SIZE
034900                 INTO REJECT-DETAIL
035000             END-STRING
035100         END-IF
035200     END-IF.
035300
035400     IF ITEM-IS-REJECTED
035500         PERFORM 1100-REJECT-SALE THRU 1100-EXIT
035600     ELSE
035700         SUBTRACT WS-CURRENT-QTY FROM MED-STOCK
035800         REWRITE MEDICINE-REC
035900             INVALID KEY
036000             MOVE "REWRITE FAILED ON MEDICINE-FILE"
036100                 TO ABEND-REASON
036200             GO TO 1000-ABEND-RTN
036300         END-REWRITE
036400         COMPUTE WS-HDR-TOTAL =
036500             WS-HDR-TOTAL + (WS-CURRENT-QTY * MED-PRICE)
036600     END-IF.
036700 210-EXIT.
036800     EXIT.
036900
037000*390-CALC-MED-REL-KEY HASHES A MEDICINE-ID INTO A RELATIVE SLOT
037100*NUMBER.  WS-MED-REL-QUOT MUST HOLD THE MEDICINE-ID ON ENTRY.
037200*CARRIED OVER UNCHANGED FROM PHRSTAT -- SEE THE REMARKS.
037300 390-CALC-MED-REL-KEY.
037400     DIVIDE WS-MED-REL-QUOT BY WS-MED-REL-MODULUS
037500         GIVING WS-MED-REL-QUOT
037600         REMAINDER WS-MED-REL-REM.
037700     COMPUTE WS-MED-REL-KEY = WS-MED-REL-REM + 1.
037800 390-EXIT.
037900     EXIT.
038000
038100******************************************************************
038200*700-WRITE-SALE IS ONLY REACHED WHEN EVERY ITEM PASSED -- IT
038300*FILES THE SALE HEADER AND ALL ITEM LINES.
038400******************************************************************
038500 700-WRITE-SALE.
038600     MOVE "700-WRITE-SALE" TO PARA-NAME.
038700     INITIALIZE PHARMACY-SALE-REC.
038800     MOVE WS-HDR-SALE-ID    TO SALE-ID.
038900     MOVE WS-HDR-CUST-PHONE TO SALE-CUSTOMER-PHONE.
039000     MOVE WS-HDR-TOTAL      TO SALE-TOTAL.
039100     MOVE WS-HDR-CREATED-AT TO SALE-CREATED-AT.
039200     WRITE PHARMACY-SALE-REC.
039300
039400     PERFORM 720-WRITE-ONE-ITEM THRU 720-EXIT
039500         VARYING ITEM-SUB FROM 1 BY 1
039600         UNTIL ITEM-SUB > ITEM-TABLE-USED.
039700 700-EXIT.
039800     EXIT.
039900
040000 720-WRITE-ONE-ITEM.
040100     MOVE WS-HDR-SALE-ID              TO ITEM-SALE-ID.
040200     MOVE WS-ITEM-MED-ID (ITEM-SUB)   TO ITEM-MEDICINE-ID.
040300     MOVE WS-ITEM-QTY (ITEM-SUB)      TO ITEM-QUANTITY.
040400     WRITE PHARMACY-SALE-ITEM-REC.
040500 720-EXIT.
040600     EXIT.
040700
040800******************************************************************
040900*1100-REJECT-SALE SETS THE REJECT SWITCH AND WRITES THE REASON
041000*TO SYSOUT -- IT DOES NOT ABEND THE JOB (SEE THE 04/30/09 CHANGE
041100*LOG ENTRY).
041200******************************************************************
041300 1100-REJECT-SALE.
041400     MOVE "Y" TO SALE-REJECTED-SW.
041500     WRITE SYSOUT-REC FROM WS-REJECT-MSG.
041600 1100-EXIT.
041700     EXIT.
041800
041900 999-CLEANUP.
042000     MOVE "999-CLEANUP" TO PARA-NAME.
042100     CLOSE PHRCUST-FILE.
042200     CLOSE MEDICINE-FILE.
042300     CLOSE PHARMACY-SALE-FILE.
042400     CLOSE PHARMACY-SALE-ITEM-FILE.
042500     IF SALE-IS-REJECTED
042600         DISPLAY "**** PHRSALE ENDED -- SALE REJECTED ****"
042700     ELSE
042800         DISPLAY "******** NORMAL END OF JOB PHRSALE ********"
042900     END-IF.
043000 999-EXIT.
043100     EXIT.
043200
043300 1000-ABEND-RTN.
043400     WRITE SYSOUT-REC FROM ABEND-REC.
043500     CLOSE PHRPEND-FILE.
043600     CLOSE PHRCUST-FILE.
043700     CLOSE MEDICINE-FILE.
043800     CLOSE PHARMACY-SALE-FILE.
043900     CLOSE PHARMACY-SALE-ITEM-FILE.
044000     DISPLAY "*** ABNORMAL END OF JOB-PHRSALE ***" UPON CONSOLE.
044100     DIVIDE ZERO-VAL INTO ONE-VAL.
