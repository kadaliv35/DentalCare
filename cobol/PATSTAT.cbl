000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PATSTAT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/91.
000700 DATE-COMPILED. 04/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    PRODUCES THE MONTHLY PATIENT STATISTICS REPORT FOR THE
001300*    DENTAL CLINIC -- HEADCOUNT, AVERAGE AGE, GENDER MIX, AND
001400*    NEW-VS-RETURNING PATIENT TREND -- FOR THE PERIOD GIVEN ON
001500*    THE RUNPARM CONTROL CARD.
001600*
001700*        INPUT  CONTROL CARD   -   DDS0002.PATSTAT.RUNPARM
001800*        INPUT  PATIENT FILE   -   DDS0002.PATIENT.MASTER
001900*        INPUT  APPOINTMENT    -   DDS0002.APPOINTMENT.MASTER
002000*        OUTPUT REPORT         -   DDS0002.PATSTAT.REPORT
002100*        DUMP FILE             -   SYSOUT
002200*
002300*    A PATIENT IS 'RETURNING' IN A GIVEN PERIOD IF THE
002400*    APPOINTMENT FILE SHOWS MORE THAN ONE APPOINTMENT FOR THAT
002500*    PATIENT DATED INSIDE THE PERIOD.  AVERAGE-AGE IS TRUNCATED
002600*    WHOLE YEARS, NOT ROUNDED, AS OF THE RUN DATE.  GENDER
002700*    DISTRIBUTION IS BUILT DYNAMICALLY -- NO FIXED LIST OF
002800*    GENDER VALUES IS ASSUMED.
002900*
003000*    CHANGE LOG
003100*    ---------------------------------------------------
003200*    04/02/91  JAS  0000  ORIGINAL PROGRAM
003300*    09/18/93  JAS  0512  ADDED GENDER-DISTRIBUTION SECTION
003400*                         PER CLINIC ADMINISTRATOR REQUEST
003500*    11/02/98  RSK  1147  Y2K -- FOUR-DIGIT YEAR THROUGHOUT,
003600*                         ACCEPT FROM DATE YYYYMMDD REPLACES
003700*                         THE OLD TWO-DIGIT ACCEPT FROM DATE
003800*    06/09/03  TGD  1298  RETURNING-PATIENT TABLE SIZE RAISED
003900*                         FROM 500 TO 2000 -- OVERFLOWED AT
004000*                         THE SPRING CLINIC
004100*    02/17/04  TGD  1401  MONTHLY TREND NOW CALLS MONSPAN
004200*                         INSTEAD OF THE OLD INLINE MONTH MATH
004300*    02/19/04  TGD  1401  FIXED PAGE HEADER SHOWING LAST TREND
004400*                         MONTH INSTEAD OF THE FULL PERIOD --
004500*                         PERIOD DATES NOW KEPT SEPARATE FROM
004600*                         THE PER-PASS WORKING WINDOW
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS NEXT-PAGE.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT RUNPARM
006200     ASSIGN TO UT-S-RUNPARM
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS IS RPFCD.
006500
006600     SELECT PATIENT-FILE
006700     ASSIGN TO UT-S-PATIENT
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       FILE STATUS IS PFFCD.
007000
007100     SELECT APPOINTMENT-FILE
007200     ASSIGN TO UT-S-APPT
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       FILE STATUS IS AFFCD.
007500
007600     SELECT PATRPT
007700     ASSIGN TO UT-S-PATRPT
007800       ORGANIZATION IS LINE SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000
009100*THIS CARD IS SUPPLIED BY THE SCHEDULING JCL AS SYSIN AND
009200*CARRIES THE REQUESTED STATISTICS PERIOD.
009300 FD  RUNPARM
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS
009700     DATA RECORD IS RUNPARM-REC.
009800 COPY RUNPARM.
009900
010000*PATIENT-FILE IS A FULL EXTRACT OF THE CLINIC'S PATIENT
010100*REGISTRATION SYSTEM, RESET EACH RUN -- SEQUENTIAL SCAN ONLY,
010200*NO KEYED ACCESS IS NEEDED FOR THIS REPORT.
010300 FD  PATIENT-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 41 CHARACTERS
010700     DATA RECORD IS PATIENT-REC.
010800 COPY PATREC.
010900
011000*APPOINTMENT-FILE IS A FULL EXTRACT OF THE SCHEDULING SYSTEM,
011100*USED HERE ONLY TO DETECT RETURNING PATIENTS IN THE PERIOD.
011200 FD  APPOINTMENT-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 64 CHARACTERS
011600     DATA RECORD IS APPOINTMENT-REC.
011700 COPY APPTREC.
011800
011900 FD  PATRPT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 132 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS PATRPT-REC.
012500 01  PATRPT-REC  PIC X(132).
012600
012700 WORKING-STORAGE SECTION.
012800 01  FILE-STATUS-CODES.
012900     05  RPFCD                   PIC X(2).
013000         88  RUNPARM-READ-OK     VALUE SPACES.
013100         88  NO-MORE-RUNPARM     VALUE "10".
013200     05  PFFCD                   PIC X(2).
013300         88  PATFILE-READ-OK     VALUE SPACES.
013400         88  NO-MORE-PATIENTS    VALUE "10".
013500     05  AFFCD                   PIC X(2).
013600         88  APPTFILE-READ-OK    VALUE SPACES.
013700         88  NO-MORE-APPTS       VALUE "10".
013800     05  OFCODE                  PIC X(2).
013900         88  CODE-WRITE          VALUE SPACES.
014000
014100 01  PARA-NAME                   PIC X(20).
014200
014300*ZERO-VAL/ONE-VAL FORCE THE DIVIDE-BY-ZERO ABEND IN 1000-ABEND-RTN
014400*-- SAME TECHNIQUE THE SHOP USES IN ITS OTHER BATCH PROGRAMS.
014500 77  ZERO-VAL                    PIC 9(1)  COMP VALUE 0.
014600 77  ONE-VAL                     PIC 9(1)  COMP VALUE 1.
014700
014800*WS-REPORT-PERIOD IS THE UNCHANGING FULL PERIOD OFF THE RUNPARM
014900*CARD -- USED ONLY FOR THE PAGE HEADER AND TO SEED THE FIRST
015000*WORKING WINDOW.  NEVER TOUCHED AFTER 000-HOUSEKEEPING.
015100 01  WS-REPORT-PERIOD.
015200     05  WS-PERIOD-START-DATE.
015300         10  WS-PRD-START-CCYY   PIC 9(04).
015400         10  WS-PRD-START-MM     PIC 9(02).
015500         10  WS-PRD-START-DD     PIC 9(02).
015600*    WS-PRD-START-DATE-R IS A SPARE COMBINED 9(08) VIEW, SAME
015700*    IDEA AS THE REDEFINE ON THE RUNPARM CARD ITSELF.
015800     05  WS-PRD-START-DATE-R  REDEFINES  WS-PERIOD-START-DATE
015900                                  PIC 9(08).
016000     05  WS-PERIOD-END-DATE.
016100         10  WS-PRD-END-CCYY     PIC 9(04).
016200         10  WS-PRD-END-MM       PIC 9(02).
016300         10  WS-PRD-END-DD       PIC 9(02).
016400     05  WS-PRD-END-DATE-R  REDEFINES  WS-PERIOD-END-DATE
016500                                  PIC 9(08).
016600
016700*WS-RUN-PERIOD IS THE CURRENT WORKING WINDOW -- THE FULL PERIOD
016800*FOR THE FIRST PASS, THEN NARROWED TO ONE CALENDAR MONTH AT A
016900*TIME BY 400-MONTHLY-TREND.  150-EDIT-PATIENT-RANGE AND
017000*500-BUILD-APPT-TABLE FILTER AGAINST THIS WINDOW, NOT THE FULL
017100*PERIOD ABOVE.
017200 01  WS-RUN-PERIOD.
017300     05  WS-START-DATE.
017400         10  WS-START-CCYY       PIC 9(04).
017500         10  WS-START-MM         PIC 9(02).
017600         10  WS-START-DD         PIC 9(02).
017700     05  WS-START-DATE-R  REDEFINES  WS-START-DATE  PIC 9(08).
017800     05  WS-END-DATE.
017900         10  WS-END-CCYY         PIC 9(04).
018000         10  WS-END-MM           PIC 9(02).
018100         10  WS-END-DD           PIC 9(02).
018200     05  WS-END-DATE-R    REDEFINES  WS-END-DATE    PIC 9(08).
018300
018400 01  WS-RUN-DATE.
018500     05  WS-RUN-CCYY             PIC 9(04).
018600     05  WS-RUN-MM               PIC 9(02).
018700     05  WS-RUN-DD               PIC 9(02).
018800
018900 01  FLAGS-AND-SWITCHES.
019000     05  MORE-PATIENTS-SW        PIC X(01) VALUE "Y".
019100         88  NO-MORE-PATIENT-RECS      VALUE "N".
019200     05  MORE-APPTS-SW           PIC X(01) VALUE "Y".
019300         88  NO-MORE-APPT-RECS         VALUE "N".
019400     05  PAT-IN-RANGE-SW         PIC X(01).
019500         88  PAT-IS-IN-RANGE           VALUE "Y".
019600         88  PAT-NOT-IN-RANGE          VALUE "N".
019700     05  APPT-IN-RANGE-SW        PIC X(01).
019800         88  APPT-IS-IN-RANGE          VALUE "Y".
019900         88  APPT-NOT-IN-RANGE         VALUE "N".
020000     05  PAT-FOUND-SW            PIC X(01).
020100         88  PAT-FOUND-IN-TABLE        VALUE "Y".
020200         88  PAT-NOT-FOUND-IN-TABLE    VALUE "N".
020300     05  GENDER-FOUND-SW         PIC X(01).
020400         88  GENDER-FOUND-IN-TABLE     VALUE "Y".
020500         88  GENDER-NOT-FOUND-IN-TABLE VALUE "N".
020600
020700 01  COUNTERS-AND-ACCUMULATORS.
020800     05  TOTAL-PATIENTS          PIC 9(7)   COMP.
020900     05  NEW-PATIENTS            PIC 9(7)   COMP.
021000     05  RETURNING-PATIENTS      PIC 9(7)   COMP.
021100     05  RETURN-CNT-WORK         PIC 9(7)   COMP.
021200     05  AGE-SUM                 PIC 9(9)   COMP.
021300     05  AGE-COUNT               PIC 9(7)   COMP.
021400     05  AVERAGE-AGE             PIC 9(3)V99.
021500     05  NEW-PATIENTS-MO         PIC 9(7)   COMP.
021600     05  RETURNING-PATIENTS-MO   PIC 9(7)   COMP.
021700     05  GENDER-SUB              PIC 9(3)   COMP.
021800     05  GENDER-TABLE-USED       PIC 9(3)   COMP.
021900     05  GENDER-TABLE-SIZE       PIC 9(3)   COMP VALUE 20.
022000     05  PAT-SUB                 PIC 9(5)   COMP.
022100     05  PAT-TABLE-SIZE          PIC 9(5)   COMP VALUE 2000.
022200     05  PAT-TABLE-USED          PIC 9(5)   COMP.
022300     05  MONTH-SUB               PIC 9(4)   COMP.
022400     05  MONTH-COUNT             PIC 9(4)   COMP.
022500     05  PAGE-NBR                PIC 9(3)   COMP VALUE 1.
022600     05  LINE-CNT                PIC 9(3)   COMP VALUE 99.
022700     05  LINES-PER-PAGE          PIC 9(3)   COMP VALUE 55.
022800
022900*GENDER-DISTRIBUTION TABLE -- BUILT DYNAMICALLY, ONE ENTRY PER
023000*DISTINCT GENDER VALUE ENCOUNTERED ON PATIENT-FILE.  NO FIXED
023100*OR ENUMERATED LIST OF GENDER VALUES IS ASSUMED BY THIS SHOP.
023200 01  WS-GENDER-TABLE.
023300     05  WS-GENDER-ENTRY  OCCURS 20 TIMES
023400                          INDEXED BY GENDER-IDX.
023500         10  WS-GENDER-VALUE     PIC X(10).
023600         10  WS-GENDER-COUNT     PIC 9(7)  COMP.
023700
023800*TABLE OF DISTINCT PATIENT IDS SEEN ON APPOINTMENT-FILE FOR THE
023900*CURRENT PASS (FULL PERIOD OR ONE MONTH) WITH A RUNNING COUNT OF
024000*APPOINTMENTS IN THAT PASS -- USED TO SPOT RETURNING PATIENTS
024100*(COUNT GREATER THAN 1).  REBUILT FRESH FOR EACH PASS.
024200 01  WS-PAT-APPT-TABLE.
024300     05  WS-PAT-APPT-ENTRY  OCCURS 2000 TIMES
024400                            INDEXED BY PAT-APPT-IDX.
024500         10  WS-PAT-APPT-ID      PIC 9(9).
024600         10  WS-PAT-APPT-CNT     PIC 9(5)  COMP.
024700
024800*LINKAGE AREA PASSED TO THE AGECALC SUBPROGRAM -- LAYOUT MUST
024900*MATCH AGE-CALC-REC IN AGECALC EXACTLY.
025000 01  WS-AGECALC-AREA.
025100     05  WS-AC-DOB.
025200         10  WS-AC-DOB-CCYY      PIC 9(04).
025300         10  WS-AC-DOB-MM        PIC 9(02).
025400         10  WS-AC-DOB-DD        PIC 9(02).
025500     05  WS-AC-RUN-DATE.
025600         10  WS-AC-RUN-CCYY      PIC 9(04).
025700         10  WS-AC-RUN-MM        PIC 9(02).
025800         10  WS-AC-RUN-DD        PIC 9(02).
025900     05  WS-AC-AGE-YEARS         PIC 9(03).
026000
026100*LINKAGE AREA PASSED TO THE MONSPAN SUBPROGRAM -- LAYOUT MUST
026200*MATCH MONTH-SPAN-REC IN MONSPAN EXACTLY.
026300 01  WS-MONSPAN-AREA.
026400     05  WS-MS-START-DATE.
026500         10  WS-MS-START-CCYY    PIC 9(04).
026600         10  WS-MS-START-MM      PIC 9(02).
026700         10  WS-MS-START-DD      PIC 9(02).
026800     05  WS-MS-END-DATE.
026900         10  WS-MS-END-CCYY      PIC 9(04).
027000         10  WS-MS-END-MM        PIC 9(02).
027100         10  WS-MS-END-DD        PIC 9(02).
027200     05  WS-MS-MONTH-INDEX       PIC 9(04).
027300     05  WS-MS-MONTH-COUNT       PIC 9(04).
027400     05  WS-MS-MONTH-CCYY        PIC 9(04).
027500     05  WS-MS-MONTH-MM          PIC 9(02).
027600
027700******************************************************************
027800*REPORT LINES -- 132 PRINT POSITIONS, 6-LINE-PER-INCH SPACING
027900*PER THE SHOP STANDARD PRINT CHAIN.
028000******************************************************************
028100 01  WS-HDR-REC.
028200     05  FILLER                  PIC X(01) VALUE SPACE.
028300     05  FILLER                  PIC X(30)
028400             VALUE "DENTAL CLINIC PATIENT STATISTICS".
028500     05  FILLER                  PIC X(20) VALUE SPACES.
028600     05  FILLER                  PIC X(05) VALUE "PAGE ".
028700     05  HDR-PAGE-NBR            PIC ZZ9.
028800     05  FILLER                  PIC X(73) VALUE SPACES.
028900
029000 01  WS-PERIOD-REC.
029100     05  FILLER                  PIC X(01) VALUE SPACE.
029200     05  FILLER                  PIC X(15) VALUE "REPORT PERIOD ".
029300     05  PRD-START-CCYY          PIC 9999.
029400     05  FILLER                  PIC X(01) VALUE "-".
029500     05  PRD-START-MM            PIC 99.
029600     05  FILLER                  PIC X(01) VALUE "-".
029700     05  PRD-START-DD            PIC 99.
029800     05  FILLER                  PIC X(05) VALUE " THRU ".
029900     05  PRD-END-CCYY            PIC 9999.
030000     05  FILLER                  PIC X(01) VALUE "-".
030100     05  PRD-END-MM              PIC 99.
030200     05  FILLER                  PIC X(01) VALUE "-".
030300     05  PRD-END-DD              PIC 99.
030400     05  FILLER                  PIC X(83) VALUE SPACES.
030500
030600 01  WS-SUMMARY-REC.
030700     05  FILLER                  PIC X(01) VALUE SPACE.
030800     05  SUM-LABEL               PIC X(30).
030900     05  FILLER                  PIC X(03) VALUE SPACES.
031000     05  SUM-VALUE               PIC ZZZ,ZZ9.99.
031100     05  FILLER                  PIC X(87) VALUE SPACES.
031200
031300 01  WS-GENDER-HDR-REC.
031400     05  FILLER                  PIC X(01) VALUE SPACE.
031500     05  FILLER                  PIC X(20)
031600             VALUE "GENDER DISTRIBUTION".
031700     05  FILLER                  PIC X(111) VALUE SPACES.
031800
031900 01  WS-GENDER-DTL-REC.
032000     05  FILLER                  PIC X(03) VALUE SPACES.
032100     05  GDR-VALUE               PIC X(10).
032200     05  FILLER                  PIC X(05) VALUE SPACES.
032300     05  GDR-COUNT               PIC ZZZ,ZZ9.
032400     05  FILLER                  PIC X(105) VALUE SPACES.
032500
032600 01  WS-TREND-HDR-REC.
032700     05  FILLER                  PIC X(01) VALUE SPACE.
032800     05  FILLER                  PIC X(28)
032900             VALUE "MONTHLY NEW/RETURNING TREND".
033000     05  FILLER                  PIC X(103) VALUE SPACES.
033100
033200 01  WS-TREND-COLM-REC.
033300     05  FILLER                  PIC X(03) VALUE SPACES.
033400     05  FILLER                  PIC X(10) VALUE "YEAR-MONTH".
033500     05  FILLER                  PIC X(05) VALUE SPACES.
033600     05  FILLER                  PIC X(12) VALUE "NEW PATIENTS".
033700     05  FILLER                  PIC X(05) VALUE SPACES.
033800     05  FILLER                  PIC X(19) VALUE
033900             "RETURNING PATIENTS".
034000     05  FILLER                  PIC X(78) VALUE SPACES.
034100
034200 01  WS-TREND-DTL-REC.
034300     05  FILLER                  PIC X(03) VALUE SPACES.
034400     05  TRD-CCYY                PIC 9999.
034500     05  FILLER                  PIC X(01) VALUE "-".
034600     05  TRD-MM                  PIC 99.
034700     05  FILLER                  PIC X(09) VALUE SPACES.
034800     05  TRD-NEW                 PIC ZZZ,ZZ9.
034900     05  FILLER                  PIC X(11) VALUE SPACES.
035000     05  TRD-RETURNING           PIC ZZZ,ZZ9.
035100     05  FILLER                  PIC X(77) VALUE SPACES.
035200
035300*ABEND-REC USED FOR ANY FATAL CONDITION -- WRITTEN TO SYSOUT
035400*BEFORE THE JOB IS FORCED TO ABEND.
035500 COPY ABENDREC.
035600
035700 PROCEDURE DIVISION.
035800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
035900     PERFORM 100-MAINLINE THRU 100-EXIT.
036000     PERFORM 999-CLEANUP THRU 999-EXIT.
036100     MOVE +0 TO RETURN-CODE.
036200     GOBACK.
036300
036400 000-HOUSEKEEPING.
036500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036600     OPEN INPUT RUNPARM.
036700     IF NOT RUNPARM-READ-OK
036800         MOVE "UNABLE TO OPEN RUNPARM CARD FILE" TO ABEND-REASON
036900         GO TO 1000-ABEND-RTN.
037000     READ RUNPARM INTO RUNPARM-REC
037100         AT END
037200         MOVE "RUNPARM CONTROL CARD MISSING" TO ABEND-REASON
037300         GO TO 1000-ABEND-RTN
037400     END-READ.
037500     MOVE PARM-START-CCYY TO WS-PRD-START-CCYY.
037600     MOVE PARM-START-MM   TO WS-PRD-START-MM.
037700     MOVE PARM-START-DD   TO WS-PRD-START-DD.
037800     MOVE PARM-END-CCYY   TO WS-PRD-END-CCYY.
037900     MOVE PARM-END-MM     TO WS-PRD-END-MM.
038000     MOVE PARM-END-DD     TO WS-PRD-END-DD.
038100     CLOSE RUNPARM.
038200
038300     MOVE WS-PERIOD-START-DATE TO WS-START-DATE.
038400     MOVE WS-PERIOD-END-DATE   TO WS-END-DATE.
038500
038600*    RUN DATE COMES FROM THE SYSTEM CLOCK -- USED ONLY TO
038700*    COMPUTE PATIENT AGES AS OF TODAY, NOT AS PART OF THE
038800*    REPORTING PERIOD ITSELF.
038900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
039000
039100     MOVE ZERO TO GENDER-TABLE-USED.
039200     INITIALIZE WS-GENDER-TABLE.
039300
039400     OPEN INPUT PATIENT-FILE.
039500     IF NOT PATFILE-READ-OK
039600         MOVE "UNABLE TO OPEN PATIENT-FILE" TO ABEND-REASON
039700         GO TO 1000-ABEND-RTN.
039800
039900     OPEN OUTPUT PATRPT.
040000     IF NOT CODE-WRITE
040100         MOVE "UNABLE TO OPEN PATRPT REPORT FILE" TO ABEND-REASON
040200         GO TO 1000-ABEND-RTN.
040300 000-EXIT.
040400     EXIT.
040500
040600******************************************************************
040700*MAINLINE -- SINGLE PASS OVER PATIENT-FILE.  TOTAL-PATIENTS
040800*COUNTS EVERY PATIENT ON FILE (NOT JUST THOSE IN THE PERIOD);
040900*NEW-PATIENTS, THE AGE ACCUMULATORS AND THE GENDER TABLE ARE
041000*BUILT ONLY FROM PATIENTS WHOSE PAT-CREATED-AT FALLS INSIDE
041100*THE REQUESTED PERIOD.
041200******************************************************************
041300 100-MAINLINE.
041400     MOVE "100-MAINLINE" TO PARA-NAME.
041500     PERFORM 900-READ-PATIENT THRU 900-EXIT.
041600     PERFORM 110-PROCESS-ONE-PATIENT THRU 110-EXIT
041700         UNTIL NO-MORE-PATIENT-RECS.
041800     CLOSE PATIENT-FILE.
041900
042000     IF AGE-COUNT > 0
042100         DIVIDE AGE-SUM BY AGE-COUNT GIVING AVERAGE-AGE
042200     ELSE
042300         MOVE ZERO TO AVERAGE-AGE
042400     END-IF.
042500
042600     PERFORM 200-COUNT-RETURNING THRU 200-EXIT.
042700     PERFORM 400-MONTHLY-TREND THRU 400-EXIT.
042800     PERFORM 700-WRITE-REPORT THRU 700-EXIT.
042900 100-EXIT.
043000     EXIT.
043100
043200*110-PROCESS-ONE-PATIENT HANDLES ONE PATIENT-FILE RECORD AND
043300*READS THE NEXT ONE -- OUT-OF-LINE PERFORM LOOP BODY FOR
043400*100-MAINLINE.
043500 110-PROCESS-ONE-PATIENT.
043600     ADD 1 TO TOTAL-PATIENTS.
043700     PERFORM 150-EDIT-PATIENT-RANGE THRU 150-EXIT.
043800     IF PAT-IS-IN-RANGE
043900         ADD 1 TO NEW-PATIENTS
044000         PERFORM 160-ACCUM-AGE THRU 160-EXIT
044100         PERFORM 170-ACCUM-GENDER THRU 170-EXIT
044200     END-IF.
044300     PERFORM 900-READ-PATIENT THRU 900-EXIT.
044400 110-EXIT.
044500     EXIT.
044600
044700*150-EDIT-PATIENT-RANGE SETS PAT-IN-RANGE-SW BY COMPARING THE
044800*PATIENT'S CREATED-AT DATE AGAINST THE CURRENT WORKING WINDOW.
044900 150-EDIT-PATIENT-RANGE.
045000     MOVE "N" TO PAT-IN-RANGE-SW.
045100     IF PAT-CREATED-CCYYMMDD NOT < WS-START-DATE-R
045200        AND PAT-CREATED-CCYYMMDD NOT > WS-END-DATE-R
045300         MOVE "Y" TO PAT-IN-RANGE-SW.
045400 150-EXIT.
045500     EXIT.
045600
045700 160-ACCUM-AGE.
045800     MOVE PAT-DOB-CCYY TO WS-AC-DOB-CCYY.
045900     MOVE PAT-DOB-MM   TO WS-AC-DOB-MM.
046000     MOVE PAT-DOB-DD   TO WS-AC-DOB-DD.
046100     MOVE WS-RUN-CCYY  TO WS-AC-RUN-CCYY.
046200     MOVE WS-RUN-MM    TO WS-AC-RUN-MM.
046300     MOVE WS-RUN-DD    TO WS-AC-RUN-DD.
046400     CALL "AGECALC" USING WS-AGECALC-AREA.
046500     ADD WS-AC-AGE-YEARS TO AGE-SUM.
046600     ADD 1 TO AGE-COUNT.
046700 160-EXIT.
046800     EXIT.
046900
047000*170-ACCUM-GENDER DOES A LINEAR SEARCH OF THE GENDER TABLE; IF
047100*THE VALUE HAS NOT BEEN SEEN BEFORE, A NEW ENTRY IS ADDED AT
047200*THE NEXT FREE SLOT.
047300 170-ACCUM-GENDER.
047400     MOVE "N" TO GENDER-FOUND-SW.
047500     IF GENDER-TABLE-USED > 0
047600         SET GENDER-IDX TO 1
047700         SEARCH WS-GENDER-ENTRY
047800             VARYING GENDER-IDX
047900             AT END NEXT SENTENCE
048000             WHEN WS-GENDER-VALUE (GENDER-IDX) = PAT-GENDER
048100                 MOVE "Y" TO GENDER-FOUND-SW
048200                 ADD 1 TO WS-GENDER-COUNT (GENDER-IDX)
048300         END-SEARCH
048400     END-IF.
048500
048600     IF GENDER-NOT-FOUND-IN-TABLE
048700         IF GENDER-TABLE-USED >= GENDER-TABLE-SIZE
048800             MOVE "GENDER TABLE OVERFLOW" TO ABEND-REASON
048900             GO TO 1000-ABEND-RTN
049000         END-IF
049100         ADD 1 TO GENDER-TABLE-USED
049200         MOVE PAT-GENDER TO WS-GENDER-VALUE (GENDER-TABLE-USED)
049300         MOVE 1 TO WS-GENDER-COUNT (GENDER-TABLE-USED)
049400     END-IF.
049500 170-EXIT.
049600     EXIT.
049700
049800******************************************************************
049900*200-COUNT-RETURNING SCANS APPOINTMENT-FILE OVER THE FULL
050000*REPORT PERIOD AND BUILDS THE DISTINCT-PATIENT-ID TABLE.  A
050100*PATIENT WITH MORE THAN ONE IN-RANGE APPOINTMENT COUNTS AS
050200*RETURNING.
050300******************************************************************
050400 200-COUNT-RETURNING.
050500     MOVE "200-COUNT-RETURNING" TO PARA-NAME.
050600     MOVE WS-PERIOD-START-DATE TO WS-START-DATE.
050700     MOVE WS-PERIOD-END-DATE   TO WS-END-DATE.
050800     PERFORM 500-BUILD-APPT-TABLE THRU 500-EXIT.
050900     MOVE RETURN-CNT-WORK TO RETURNING-PATIENTS.
051000 200-EXIT.
051100     EXIT.
051200
051300*500-BUILD-APPT-TABLE SCANS APPOINTMENT-FILE ONCE FOR THE
051400*CURRENT WORKING WINDOW (WS-START-DATE/WS-END-DATE) AND LEAVES
051500*THE RETURNING-PATIENT COUNT FOR THAT WINDOW IN RETURN-CNT-WORK.
051600 500-BUILD-APPT-TABLE.
051700     MOVE ZERO TO PAT-TABLE-USED.
051800     INITIALIZE WS-PAT-APPT-TABLE.
051900     MOVE "Y" TO MORE-APPTS-SW.
052000     OPEN INPUT APPOINTMENT-FILE.
052100     IF NOT APPTFILE-READ-OK
052200         MOVE "UNABLE TO OPEN APPOINTMENT-FILE" TO ABEND-REASON
052300         GO TO 1000-ABEND-RTN.
052400
052500     PERFORM 910-READ-APPOINTMENT THRU 910-EXIT.
052600     PERFORM 515-PROCESS-ONE-APPT THRU 515-EXIT
052700         UNTIL NO-MORE-APPT-RECS.
052800     CLOSE APPOINTMENT-FILE.
052900
053000     MOVE ZERO TO RETURN-CNT-WORK.
053100     IF PAT-TABLE-USED > 0
053200         PERFORM 520-COUNT-RETURN-ENTRIES THRU 520-EXIT
053300             VARYING PAT-SUB FROM 1 BY 1
053400             UNTIL PAT-SUB > PAT-TABLE-USED
053500     END-IF.
053600 500-EXIT.
053700     EXIT.
053800
053900*515-PROCESS-ONE-APPT HANDLES ONE APPOINTMENT-FILE RECORD AND
054000*READS THE NEXT ONE -- OUT-OF-LINE PERFORM LOOP BODY FOR
054100*500-BUILD-APPT-TABLE.
054200 515-PROCESS-ONE-APPT.
054300     MOVE "N" TO APPT-IN-RANGE-SW.
054400     IF APPT-DATE NOT < WS-START-DATE-R
054500        AND APPT-DATE NOT > WS-END-DATE-R
054600         MOVE "Y" TO APPT-IN-RANGE-SW
054700     END-IF.
054800     IF APPT-IS-IN-RANGE
054900         PERFORM 510-POST-APPT-TABLE THRU 510-EXIT
055000     END-IF.
055100     PERFORM 910-READ-APPOINTMENT THRU 910-EXIT.
055200 515-EXIT.
055300     EXIT.
055400
055500*510-POST-APPT-TABLE DOES A LINEAR SEARCH FOR THE PATIENT ID
055600*ALREADY IN THE TABLE; IF NOT FOUND IT IS ADDED AT THE END.
055700*THE OLD ISAM-KEYED VERSION OF THIS LOOKUP WAS DROPPED IN 2004
055800*WHEN THE FILE WAS CONVERTED TO A FLAT EXTRACT.
055900 510-POST-APPT-TABLE.
056000     MOVE "N" TO PAT-FOUND-SW.
056100     IF PAT-TABLE-USED > 0
056200         SET PAT-APPT-IDX TO 1
056300         SEARCH WS-PAT-APPT-ENTRY
056400             VARYING PAT-APPT-IDX
056500             AT END NEXT SENTENCE
056600             WHEN WS-PAT-APPT-ID (PAT-APPT-IDX) =
056700                  APPT-PATIENT-ID IN APPOINTMENT-REC
056800                 MOVE "Y" TO PAT-FOUND-SW
056900                 ADD 1 TO WS-PAT-APPT-CNT (PAT-APPT-IDX)
057000         END-SEARCH
057100     END-IF.
057200
057300     IF PAT-NOT-FOUND-IN-TABLE
057400         IF PAT-TABLE-USED >= PAT-TABLE-SIZE
057500             MOVE "RETURN-PATIENT TABLE OVERFLOW" TO ABEND-REASON
057600             GO TO 1000-ABEND-RTN
057700         END-IF
057800         ADD 1 TO PAT-TABLE-USED
057900         MOVE APPT-PATIENT-ID IN APPOINTMENT-REC
058000              TO WS-PAT-APPT-ID (PAT-TABLE-USED)
058100         MOVE 1 TO WS-PAT-APPT-CNT (PAT-TABLE-USED)
058200     END-IF.
058300 510-EXIT.
058400     EXIT.
058500
058600 520-COUNT-RETURN-ENTRIES.
058700     IF WS-PAT-APPT-CNT (PAT-SUB) > 1
058800         ADD 1 TO RETURN-CNT-WORK.
058900 520-EXIT.
059000     EXIT.
059100
059200******************************************************************
059300*400-MONTHLY-TREND CALLS MONSPAN ONCE TO GET THE NUMBER OF
059400*CALENDAR MONTHS IN THE FULL PERIOD, THEN ONCE PER MONTH TO GET
059500*THE MONTH BOUNDARIES.  EACH MONTH NARROWS THE WORKING WINDOW
059600*AND RE-SCANS PATIENT-FILE AND APPOINTMENT-FILE FOR THAT MONTH
059700*ALONE, PRINTING ONE TREND LINE PER MONTH.
059800******************************************************************
059900 400-MONTHLY-TREND.
060000     MOVE "400-MONTHLY-TREND" TO PARA-NAME.
060100     MOVE WS-PERIOD-START-DATE TO WS-MS-START-DATE.
060200     MOVE WS-PERIOD-END-DATE   TO WS-MS-END-DATE.
060300     MOVE ZERO TO WS-MS-MONTH-INDEX.
060400     CALL "MONSPAN" USING WS-MONSPAN-AREA.
060500     MOVE WS-MS-MONTH-COUNT TO MONTH-COUNT.
060600
060700     PERFORM 410-ONE-MONTH-TREND THRU 410-EXIT
060800         VARYING MONTH-SUB FROM 1 BY 1
060900         UNTIL MONTH-SUB > MONTH-COUNT.
061000 400-EXIT.
061100     EXIT.
061200
061300 410-ONE-MONTH-TREND.
061400     MOVE MONTH-SUB TO WS-MS-MONTH-INDEX.
061500     CALL "MONSPAN" USING WS-MONSPAN-AREA.
061600
061700     MOVE WS-MS-MONTH-CCYY TO WS-START-CCYY WS-END-CCYY.
061800     MOVE WS-MS-MONTH-MM   TO WS-START-MM   WS-END-MM.
061900     MOVE 1  TO WS-START-DD.
062000     MOVE 31 TO WS-END-DD.
062100
062200     PERFORM 420-COUNT-NEW-FOR-MONTH THRU 420-EXIT.
062300     PERFORM 500-BUILD-APPT-TABLE THRU 500-EXIT.
062400     MOVE RETURN-CNT-WORK TO RETURNING-PATIENTS-MO.
062500
062600     MOVE WS-MS-MONTH-CCYY TO TRD-CCYY.
062700     MOVE WS-MS-MONTH-MM   TO TRD-MM.
062800     MOVE NEW-PATIENTS-MO  TO TRD-NEW.
062900     MOVE RETURNING-PATIENTS-MO TO TRD-RETURNING.
063000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
063100     WRITE PATRPT-REC FROM WS-TREND-DTL-REC.
063200 410-EXIT.
063300     EXIT.
063400
063500*420-COUNT-NEW-FOR-MONTH REOPENS PATIENT-FILE AND COUNTS
063600*PATIENTS CREATED WITHIN THE CURRENT WORKING WINDOW, WHICH AT
063700*THIS POINT HAS BEEN NARROWED TO ONE CALENDAR MONTH.
063800 420-COUNT-NEW-FOR-MONTH.
063900     MOVE ZERO TO NEW-PATIENTS-MO.
064000     MOVE "Y" TO MORE-PATIENTS-SW.
064100     OPEN INPUT PATIENT-FILE.
064200     IF NOT PATFILE-READ-OK
064300         MOVE "UNABLE TO REOPEN PATIENT-FILE" TO ABEND-REASON
064400         GO TO 1000-ABEND-RTN.
064500     PERFORM 900-READ-PATIENT THRU 900-EXIT.
064600     PERFORM 425-PROCESS-ONE-PATIENT-MO THRU 425-EXIT
064700         UNTIL NO-MORE-PATIENT-RECS.
064800     CLOSE PATIENT-FILE.
064900 420-EXIT.
065000     EXIT.
065100
065200*425-PROCESS-ONE-PATIENT-MO HANDLES ONE PATIENT-FILE RECORD AND
065300*READS THE NEXT ONE -- OUT-OF-LINE PERFORM LOOP BODY FOR
065400*420-COUNT-NEW-FOR-MONTH.
065500 425-PROCESS-ONE-PATIENT-MO.
065600     PERFORM 150-EDIT-PATIENT-RANGE THRU 150-EXIT.
065700     IF PAT-IS-IN-RANGE
065800         ADD 1 TO NEW-PATIENTS-MO
065900     END-IF.
066000     PERFORM 900-READ-PATIENT THRU 900-EXIT.
066100 425-EXIT.
066200     EXIT.
066300
066400******************************************************************
066500*REPORT-WRITING PARAGRAPHS
066600******************************************************************
066700 700-WRITE-REPORT.
066800     MOVE "700-WRITE-REPORT" TO PARA-NAME.
066900     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
067000
067100     MOVE "TOTAL PATIENTS ON FILE" TO SUM-LABEL.
067200     MOVE TOTAL-PATIENTS TO SUM-VALUE.
067300     WRITE PATRPT-REC FROM WS-SUMMARY-REC.
067400
067500     MOVE "NEW PATIENTS IN PERIOD" TO SUM-LABEL.
067600     MOVE NEW-PATIENTS TO SUM-VALUE.
067700     WRITE PATRPT-REC FROM WS-SUMMARY-REC.
067800
067900     MOVE "RETURNING PATIENTS IN PERIOD" TO SUM-LABEL.
068000     MOVE RETURNING-PATIENTS TO SUM-VALUE.
068100     WRITE PATRPT-REC FROM WS-SUMMARY-REC.
068200
068300     MOVE "AVERAGE PATIENT AGE" TO SUM-LABEL.
068400     MOVE AVERAGE-AGE TO SUM-VALUE.
068500     WRITE PATRPT-REC FROM WS-SUMMARY-REC.
068600
068700     WRITE PATRPT-REC FROM WS-GENDER-HDR-REC.
068800     PERFORM 720-WRITE-GENDER-LINE THRU 720-EXIT
068900         VARYING GENDER-SUB FROM 1 BY 1
069000         UNTIL GENDER-SUB > GENDER-TABLE-USED.
069100
069200     WRITE PATRPT-REC FROM WS-TREND-HDR-REC.
069300     WRITE PATRPT-REC FROM WS-TREND-COLM-REC.
069400 700-EXIT.
069500     EXIT.
069600
069700 710-WRITE-PAGE-HDR.
069800     MOVE PAGE-NBR TO HDR-PAGE-NBR.
069900     WRITE PATRPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
070000     MOVE WS-PRD-START-CCYY TO PRD-START-CCYY.
070100     MOVE WS-PRD-START-MM   TO PRD-START-MM.
070200     MOVE WS-PRD-START-DD   TO PRD-START-DD.
070300     MOVE WS-PRD-END-CCYY   TO PRD-END-CCYY.
070400     MOVE WS-PRD-END-MM     TO PRD-END-MM.
070500     MOVE WS-PRD-END-DD     TO PRD-END-DD.
070600     WRITE PATRPT-REC FROM WS-PERIOD-REC.
070700     ADD 1 TO PAGE-NBR.
070800     MOVE 3 TO LINE-CNT.
070900 710-EXIT.
071000     EXIT.
071100
071200 720-WRITE-GENDER-LINE.
071300     MOVE WS-GENDER-VALUE (GENDER-SUB) TO GDR-VALUE.
071400     MOVE WS-GENDER-COUNT (GENDER-SUB) TO GDR-COUNT.
071500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
071600     WRITE PATRPT-REC FROM WS-GENDER-DTL-REC.
071700 720-EXIT.
071800     EXIT.
071900
072000 790-CHECK-PAGINATION.
072100     ADD 1 TO LINE-CNT.
072200     IF LINE-CNT > LINES-PER-PAGE
072300         PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
072400 790-EXIT.
072500     EXIT.
072600
072700******************************************************************
072800*READ AND CLEANUP PARAGRAPHS
072900******************************************************************
073000 900-READ-PATIENT.
073100     READ PATIENT-FILE INTO PATIENT-REC
073200         AT END MOVE "N" TO MORE-PATIENTS-SW
073300     END-READ.
073400 900-EXIT.
073500     EXIT.
073600
073700 910-READ-APPOINTMENT.
073800     READ APPOINTMENT-FILE INTO APPOINTMENT-REC
073900         AT END MOVE "N" TO MORE-APPTS-SW
074000     END-READ.
074100 910-EXIT.
074200     EXIT.
074300
074400 850-CLOSE-FILES.
074500     CLOSE PATRPT.
074600 850-EXIT.
074700     EXIT.
074800
074900 999-CLEANUP.
075000     MOVE "999-CLEANUP" TO PARA-NAME.
075100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075200     DISPLAY "** PATIENT RECORDS READ **".
075300     DISPLAY TOTAL-PATIENTS.
075400     DISPLAY "******** NORMAL END OF JOB PATSTAT ********".
075500 999-EXIT.
075600     EXIT.
075700
075800 1000-ABEND-RTN.
075900     WRITE SYSOUT-REC FROM ABEND-REC.
076000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
076100     DISPLAY "*** ABNORMAL END OF JOB-PATSTAT ***" UPON CONSOLE.
076200     DIVIDE ZERO-VAL INTO ONE-VAL.
