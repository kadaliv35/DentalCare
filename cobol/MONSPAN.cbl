000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MONSPAN.
000400 AUTHOR. R. KESSNER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/21/91.
000700 DATE-COMPILED. 03/21/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CALENDAR-MONTH SPAN UTILITY SHARED BY THE FOUR STATISTICS
001300*    REPORT PROGRAMS (PATSTAT, APTSTAT, FINSTAT, PHRSTAT).
001400*
001500*    CALL WITH LK-MONTH-INDEX = ZERO TO GET BACK LK-MONTH-COUNT,
001600*    THE NUMBER OF CALENDAR MONTHS FROM THE MONTH CONTAINING
001700*    LK-START-DATE THROUGH THE MONTH CONTAINING LK-END-DATE,
001800*    INCLUSIVE.  CALL AGAIN ONCE PER TREND LINE WITH
001900*    LK-MONTH-INDEX = 1, 2, 3 ... TO GET BACK THE CCYY/MM OF
002000*    THAT MONTH IN LK-MONTH-CCYY/LK-MONTH-MM, ASCENDING.
002100*
002200*    CHANGE LOG
002300*    ---------------------------------------------------
002400*    03/21/91  RSK  0000  ORIGINAL PROGRAM
002500*    11/02/98  RSK  1147  Y2K -- FOUR-DIGIT YEAR THROUGHOUT,
002600*                         NO MORE 19-PREFIX ASSUMPTION
002700*    02/17/04  TGD  1401  ADDED THE INDEX=ZERO CALLING
002800*                         CONVENTION SO ONE SUBPROGRAM COULD
002900*                         SERVE BOTH THE COUNT AND THE LOOP
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  WS-START-ABS-MONTH     PIC 9(6)   COMP.
004600     05  WS-END-ABS-MONTH       PIC 9(6)   COMP.
004700     05  WS-TARGET-ABS-MONTH    PIC 9(6)   COMP.
004800     05  WS-TARGET-CCYY         PIC 9(4)   COMP.
004900     05  WS-TARGET-MM-ZERO-REL  PIC 9(4)   COMP.
005000     05  WS-TARGET-MM           PIC 9(2)   COMP.
005100
005200 LINKAGE SECTION.
005300 01  MONTH-SPAN-REC.
005400     05  LK-START-DATE.
005500         10  LK-START-CCYY      PIC 9(04).
005600         10  LK-START-MM        PIC 9(02).
005700         10  LK-START-DD        PIC 9(02).
005800     05  LK-END-DATE.
005900         10  LK-END-CCYY        PIC 9(04).
006000         10  LK-END-MM          PIC 9(02).
006100         10  LK-END-DD          PIC 9(02).
006200*        LK-START-DATE-R / LK-END-DATE-R ARE SPARE 9(08) VIEWS
006300*        FOR CALLERS THAT HOLD THE BOUNDARY DATES UNBROKEN;
006400*        NOT USED BY THE CURRENT CALLERS, WHO PASS THE
006500*        BROKEN-OUT GROUPS ABOVE.
006600     05  LK-START-DATE-R  REDEFINES  LK-START-DATE  PIC 9(08).
006700     05  LK-MONTH-INDEX         PIC 9(04).
006800     05  LK-MONTH-COUNT         PIC 9(04).
006900     05  LK-MONTH-CCYY          PIC 9(04).
007000     05  LK-MONTH-MM            PIC 9(02).
007100
007200 PROCEDURE DIVISION USING MONTH-SPAN-REC.
007300     COMPUTE WS-START-ABS-MONTH = (LK-START-CCYY * 12) +
007400             LK-START-MM.
007500     COMPUTE WS-END-ABS-MONTH   = (LK-END-CCYY * 12) +
007600             LK-END-MM.
007700
007800     IF LK-MONTH-INDEX = ZERO
007900         COMPUTE LK-MONTH-COUNT =
008000             WS-END-ABS-MONTH - WS-START-ABS-MONTH + 1
008100         GOBACK.
008200
008300*    INDEX IS 1-RELATIVE; MONTH ZERO OF THE SPAN IS THE MONTH
008400*    CONTAINING LK-START-DATE ITSELF.
008500     COMPUTE WS-TARGET-ABS-MONTH =
008600         WS-START-ABS-MONTH + LK-MONTH-INDEX - 1.
008700
008800     DIVIDE WS-TARGET-ABS-MONTH BY 12
008900         GIVING WS-TARGET-CCYY
009000         REMAINDER WS-TARGET-MM-ZERO-REL.
009100
009200*    A REMAINDER OF ZERO MEANS DECEMBER OF THE PRIOR ABSOLUTE
009300*    YEAR COUNT, NOT MONTH ZERO OF THE COMPUTED YEAR.
009400     IF WS-TARGET-MM-ZERO-REL = ZERO
009500         MOVE 12 TO WS-TARGET-MM
009600         SUBTRACT 1 FROM WS-TARGET-CCYY
009700     ELSE
009800         MOVE WS-TARGET-MM-ZERO-REL TO WS-TARGET-MM.
009900
010000     MOVE WS-TARGET-CCYY TO LK-MONTH-CCYY.
010100     MOVE WS-TARGET-MM   TO LK-MONTH-MM.
010200     GOBACK.
