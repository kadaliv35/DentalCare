000100******************************************************************
000200*   PHRPEND  --  PENDING PHARMACY SALE INPUT RECORD
000300*
000400*   ONE PHRSALE RUN PROCESSES ONE PENDING SALE HANDED OFF BY THE
000500*   FRONT-COUNTER ENTRY SYSTEM -- A HEADER RECORD FOLLOWED BY ONE
000600*   ITEM RECORD PER LINE ON THE SALE, IN THE ORDER RUNG UP.  THE
000700*   SAME TWO-RECORD-FORMAT IDIOM PATSRCH USES FOR ITS DETAIL AND
000800*   TRAILER RECORDS.
000900******************************************************************
001000  01  PHRPEND-REC.
001100      05  PEND-REC-TYPE              PIC X(01).
001200          88  PEND-IS-HEADER               VALUE "H".
001300          88  PEND-IS-ITEM                 VALUE "I".
001400      05  PEND-HEADER-DATA.
001500          10  PEND-SALE-ID           PIC 9(09).
001600          10  PEND-CUSTOMER-PHONE    PIC X(15).
001700          10  PEND-CREATED-AT        PIC 9(14).
001800          10  FILLER                 PIC X(15).
001900      05  PEND-ITEM-DATA  REDEFINES  PEND-HEADER-DATA.
002000          10  PEND-ITEM-MEDICINE-ID  PIC 9(09).
002100          10  PEND-ITEM-QUANTITY     PIC 9(05).
002200          10  FILLER                 PIC X(39).
