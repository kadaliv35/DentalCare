000100******************************************************************
000200*   SALEREC  --  PHARMACY SALE HEADER RECORD LAYOUT
000300*
000400*   ONE ENTRY PER OVER-THE-COUNTER PHARMACY SALE.  SALE-TOTAL
000500*   IS PACKED (COMP-3); 3-BYTE FILLER MATCHES THE SPARE ROOM
000600*   LEFT IN APPTREC FOR THE SAME REASON.
000700******************************************************************
000800  01  PHARMACY-SALE-REC.
000900      05  SALE-ID                    PIC 9(09).
001000      05  SALE-CUSTOMER-PHONE        PIC X(15).
001100      05  SALE-TOTAL                 PIC S9(7)V99  COMP-3.
001200      05  SALE-CREATED-AT            PIC 9(14).
001300*        SALE-CREATED-AT-R GIVES THE DATE/TIME BREAKOUT USED
001400*        WHEN FILTERING PHARMACY-SALE-FILE TO THE REQUESTED
001500*        STATISTICS PERIOD.
001600      05  SALE-CREATED-AT-R  REDEFINES  SALE-CREATED-AT.
001700          10  SALE-CREATED-CCYYMMDD  PIC 9(08).
001800          10  SALE-CREATED-HHMMSS    PIC 9(06).
001900      05  FILLER                     PIC X(03).
