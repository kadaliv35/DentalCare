000100******************************************************************
000200*   APPTREC  --  APPOINTMENT DETAIL RECORD LAYOUT
000300*
000400*   ONE ENTRY PER SCHEDULED APPOINTMENT.  APPT-AMOUNT IS PACKED
000500*   (COMP-3) LIKE OTHER DOLLAR FIELDS THIS SHOP CARRIES OFF THE
000600*   BILLING SYSTEM.  3-BYTE FILLER LEAVES ROOM TO WIDEN THE
000700*   AMOUNT FIELD SHOULD BILLING EVER NEED MORE THAN 7 DIGITS.
000800******************************************************************
000900  01  APPOINTMENT-REC.
001000      05  APPT-ID                     PIC 9(09).
001100      05  APPT-PATIENT-ID             PIC 9(09).
001200      05  APPT-DATE                   PIC 9(08).
001300*        APPT-DATE-R GIVES THE CENTURY/YEAR/MONTH/DAY BREAKOUT
001400*        USED BY THE MONTHLY TREND CONTROL BREAK IN MONSPAN.
001500      05  APPT-DATE-R  REDEFINES  APPT-DATE.
001600          10  APPT-DATE-CCYY           PIC 9(04).
001700          10  APPT-DATE-MM             PIC 9(02).
001800          10  APPT-DATE-DD             PIC 9(02).
001900      05  APPT-TYPE                    PIC X(20).
002000      05  APPT-STATUS                  PIC X(10).
002100*        88-LEVELS BELOW MATCH THE THREE NAMED STATUS BUCKETS
002200*        CARRIED ON THE STATISTICS REPORT; ANY OTHER STATUS
002300*        VALUE FALLS THROUGH TO THE TYPE-DISTRIBUTION TABLE.
002400          88  APPT-COMPLETED           VALUE "completed ".
002500          88  APPT-CANCELLED           VALUE "cancelled ".
002600          88  APPT-NO-SHOW             VALUE "no-show   ".
002700      05  APPT-AMOUNT                  PIC S9(7)V99 COMP-3.
002800      05  FILLER                       PIC X(03).
