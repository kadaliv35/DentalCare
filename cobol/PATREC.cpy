000100******************************************************************
000200*   PATREC   --  PATIENT MASTER RECORD LAYOUT
000300*
000400*   ONE ENTRY PER PATIENT ON FILE.  BUILT BY THE FRONT DESK
000500*   INTAKE SYSTEM WHEN A NEW PATIENT IS REGISTERED.
000600*
000700*   RECORD IS FULL AT 41 BYTES -- THERE IS NO SPARE BYTE LEFT
000800*   FOR GROWTH.  DO NOT ADD FIELDS TO THIS COPYBOOK WITHOUT
000900*   RE-BLOCKING PATIENT-FILE.
001000******************************************************************
001100  01  PATIENT-REC.
001200      05  PAT-ID                     PIC 9(09).
001300      05  PAT-DOB                    PIC 9(08).
001400*        PAT-DOB-R GIVES THE CENTURY/YEAR/MONTH/DAY BREAKOUT
001500*        USED BY THE AGE-CALC LOGIC IN AGECALC.
001600      05  PAT-DOB-R  REDEFINES  PAT-DOB.
001700          10  PAT-DOB-CCYY           PIC 9(04).
001800          10  PAT-DOB-MM             PIC 9(02).
001900          10  PAT-DOB-DD             PIC 9(02).
002000      05  PAT-GENDER                 PIC X(10).
002100      05  PAT-CREATED-AT             PIC 9(14).
002200*        PAT-CREATED-AT-R GIVES THE DATE/TIME BREAKOUT USED WHEN
002300*        FILTERING PATIENT-FILE TO THE REQUESTED STATISTICS
002400*        PERIOD.
002500      05  PAT-CREATED-AT-R  REDEFINES  PAT-CREATED-AT.
002600          10  PAT-CREATED-CCYYMMDD   PIC 9(08).
002700          10  PAT-CREATED-HHMMSS     PIC 9(06).
