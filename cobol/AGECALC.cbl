000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AGECALC.
000400 AUTHOR. R. KESSNER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    GIVEN A PATIENT DATE OF BIRTH AND THE JOB'S RUN DATE,
001300*    RETURNS THE PATIENT'S AGE IN WHOLE YEARS, TRUNCATED --
001400*    NOT ROUNDED -- THE SAME AS A BIRTHDAY-HAS-NOT-HAPPENED-
001500*    YET-THIS-YEAR CALCULATION DONE BY HAND.
001600*
001700*    CALLED FROM PATSTAT TO BUILD THE AVERAGE-AGE STATISTIC.
001800*
001900*    CHANGE LOG
002000*    ---------------------------------------------------
002100*    03/14/91  RSK  0000  ORIGINAL PROGRAM
002200*    11/02/98  RSK  1147  Y2K -- CENTURY NOW PASSED IN BY
002300*                         THE CALLER INSTEAD OF ASSUMED 19
002400*    06/09/03  TGD  1298  GUARD AGAINST A FUTURE-DATED DOB
002500*                         COMING BACK FROM DATA ENTRY
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS NEXT-PAGE.
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  MISC-FIELDS.
004100     05  WS-WHOLE-YEARS         PIC S9(3)  COMP.
004200     05  WS-BIRTHDAY-PASSED-SW  PIC X(01)  VALUE "Y".
004300         88  BIRTHDAY-NOT-YET-PASSED   VALUE "N".
004400         88  BIRTHDAY-ALREADY-PASSED   VALUE "Y".
004500
004600 LINKAGE SECTION.
004700 01  AGE-CALC-REC.
004800     05  LK-DOB.
004900         10  LK-DOB-CCYY        PIC 9(04).
005000         10  LK-DOB-MM          PIC 9(02).
005100         10  LK-DOB-DD          PIC 9(02).
005200     05  LK-RUN-DATE.
005300         10  LK-RUN-CCYY        PIC 9(04).
005400         10  LK-RUN-MM          PIC 9(02).
005500         10  LK-RUN-DD          PIC 9(02).
005600*        LK-RUN-DATE-R IS A SPARE REDEFINE FOR SITES THAT PASS
005700*        THE RUN DATE AS A SINGLE 9(08) FIELD INSTEAD OF THE
005800*        BROKEN-OUT GROUP ABOVE; NOT USED BY PATSTAT TODAY.
005900     05  LK-RUN-DATE-R  REDEFINES  LK-RUN-DATE  PIC 9(08).
006000     05  LK-AGE-YEARS           PIC 9(03).
006100
006200 PROCEDURE DIVISION USING AGE-CALC-REC.
006300     MOVE "Y" TO WS-BIRTHDAY-PASSED-SW.
006400     IF (LK-RUN-MM < LK-DOB-MM)
006500        OR (LK-RUN-MM = LK-DOB-MM AND LK-RUN-DD < LK-DOB-DD)
006600         MOVE "N" TO WS-BIRTHDAY-PASSED-SW.
006700
006800     COMPUTE WS-WHOLE-YEARS = LK-RUN-CCYY - LK-DOB-CCYY.
006900     IF BIRTHDAY-NOT-YET-PASSED
007000         SUBTRACT 1 FROM WS-WHOLE-YEARS.
007100
007200*    A DOB THAT HAS NOT HAPPENED YET BY THE RUN DATE IS A DATA
007300*    ENTRY ERROR UPSTREAM; DO NOT LET IT COME BACK NEGATIVE.
007400     IF WS-WHOLE-YEARS < ZERO
007500         MOVE ZERO TO WS-WHOLE-YEARS.
007600
007700     MOVE WS-WHOLE-YEARS TO LK-AGE-YEARS.
007800     GOBACK.
