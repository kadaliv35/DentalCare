000100******************************************************************
000200*   PHRCUST  --  PHARMACY CUSTOMER LOOKUP STUB RECORD
000300*
000400*   INDEXED BY CUSTOMER PHONE NUMBER.  PHRSALE USES THIS FILE
000500*   FOR AN EXISTENCE CHECK ONLY, AS THE OWNING CUSTOMER MASTER
000600*   IS MAINTAINED ELSEWHERE.  NO CUSTOMER FIELDS OTHER THAN
000700*   THE KEY ARE REFERENCED BY THIS SUITE.
000800******************************************************************
000900  01  PHRCUST-REC.
001000      05  CUST-PHONE-KEY             PIC X(15).
001100      05  FILLER                     PIC X(15).
