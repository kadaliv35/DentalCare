000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PHRSTAT.
000400 AUTHOR. R. KESSNER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/14/91.
000700 DATE-COMPILED. 07/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    PRODUCES THE MONTHLY PHARMACY STATISTICS REPORT -- SALE
001300*    COUNT AND REVENUE, A TOP-SELLING-MEDICINES BREAKDOWN, A
001400*    MONTH-BY-MONTH SALES TREND, AND A LOW-STOCK ALERT LISTING
001500*    -- FOR THE PERIOD GIVEN ON THE RUNPARM CONTROL CARD.
001600*
001700*        INPUT  CONTROL CARD   -   DDS0002.PHRSTAT.RUNPARM
001800*        INPUT  SALE HEADER    -   DDS0002.PHARM.SALE.HDR
001900*        INPUT  SALE ITEMS     -   DDS0002.PHARM.SALE.ITEM
002000*        INPUT  MEDICINE MSTR  -   DDS0002.PHARM.MEDICINE (RRDS)
002100*        OUTPUT REPORT         -   DDS0002.PHRSTAT.REPORT
002200*        DUMP FILE             -   SYSOUT
002300*
002400*    THE SALE-ID TABLE BUILT IN 300-SCAN-SALES ON THE FULL-
002500*    PERIOD PASS TELLS 350-JOIN-SALE-ITEMS WHICH LINE ITEMS OFF
002600*    THE ITEM FILE BELONG TO AN IN-RANGE SALE.  MEDICINE-FILE IS
002700*    RELATIVE ORGANIZATION; THE SAME MED-ID-TO-SLOT HASH USED
002800*    HERE FOR THE JOIN LOOKUP IS ALSO CODED IN PHRSALE FOR THE
002900*    STOCK DECREMENT -- SEE 390-CALC-MED-REL-KEY IN BOTH.
003000*
003100*    TOP-SELLING-MEDICINES IS NOT SORTED IN THIS PROGRAM -- THE
003200*    ITEM FILE ARRIVES GROUPED/SORTED BY SALE-ID THEN MEDICINE-
003300*    ID FROM THE UPSTREAM EXTRACT, SO THE TABLE IS PRINTED IN
003400*    THE ORDER MEDICINES ARE FIRST ENCOUNTERED.
003500*
003600*    CHANGE LOG
003700*    ---------------------------------------------------
003800*    07/14/91  RSK  0000  ORIGINAL PROGRAM
003900*    09/18/93  RSK  0513  ADDED TOP-SELLING-MEDICINES BREAKDOWN
004000*                         AND THE STOCK-ALERT SECTION PER
004100*                         PHARMACY SUPERVISOR REQUEST
004200*    11/02/98  RSK  1147  Y2K -- FOUR-DIGIT YEAR THROUGHOUT
004300*    02/17/04  TGD  1401  MONTHLY TREND NOW CALLS MONSPAN
004400*                         INSTEAD OF THE OLD INLINE MONTH MATH
004500*    08/22/07  TGD  1622  RAISED MED-TABLE-SIZE FROM 20 TO 40 --
004600*                         PHARMACY CARRIES MORE LINE ITEMS NOW
004700*    04/30/09  MPR  1809  AVERAGE SALE VALUE NOW ROUNDED PER
004800*                         FINANCE DEPARTMENT REQUEST
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT RUNPARM
006400     ASSIGN TO UT-S-RUNPARM
006500       ORGANIZATION IS LINE SEQUENTIAL
006600       FILE STATUS IS RPFCD.
006700
006800     SELECT PHARMACY-SALE-FILE
006900     ASSIGN TO UT-S-PHSALE
007000       ORGANIZATION IS LINE SEQUENTIAL
007100       FILE STATUS IS SFFCD.
007200
007300     SELECT PHARMACY-SALE-ITEM-FILE
007400     ASSIGN TO UT-S-PHITEM
007500       ORGANIZATION IS LINE SEQUENTIAL
007600       FILE STATUS IS SIFCD.
007700
007800*MEDICINE-FILE IS RELATIVE -- ACCESS IS DYNAMIC SO 350-JOIN-
007900*SALE-ITEMS CAN RANDOM-READ BY THE HASHED KEY WHILE 500-STOCK-
008000*ALERT-SCAN LATER READS THE SAME FILE NEXT-RECORD SEQUENTIAL.
008100     SELECT MEDICINE-FILE
008200     ASSIGN TO UT-R-MEDFILE
008300       ORGANIZATION IS RELATIVE
008400       ACCESS MODE IS DYNAMIC
008500       RELATIVE KEY IS WS-MED-REL-KEY
008600       FILE STATUS IS MFFCD.
008700
008800     SELECT PHRRPT
008900     ASSIGN TO UT-S-PHRRPT
009000       ORGANIZATION IS LINE SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 130 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(130).
010200
010300*THIS CARD IS SUPPLIED BY THE SCHEDULING JCL AS SYSIN AND
010400*CARRIES THE REQUESTED STATISTICS PERIOD.
010500 FD  RUNPARM
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 80 CHARACTERS
010900     DATA RECORD IS RUNPARM-REC.
011000 COPY RUNPARM.
011100
011200 FD  PHARMACY-SALE-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 46 CHARACTERS
011600     DATA RECORD IS PHARMACY-SALE-REC.
011700 COPY SALEREC.
011800
011900 FD  PHARMACY-SALE-ITEM-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 23 CHARACTERS
012300     DATA RECORD IS PHARMACY-SALE-ITEM-REC.
012400 COPY SALEITEM.
012500
012600 FD  MEDICINE-FILE
012700     RECORD CONTAINS 128 CHARACTERS
012800     DATA RECORD IS MEDICINE-REC.
012900 COPY MEDREC.
013000
013100 FD  PHRRPT
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 132 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS PHRRPT-REC.
013700 01  PHRRPT-REC  PIC X(132).
013800
013900 WORKING-STORAGE SECTION.
014000 01  FILE-STATUS-CODES.
014100     05  RPFCD                   PIC X(2).
014200         88  RUNPARM-READ-OK     VALUE SPACES.
014300         88  NO-MORE-RUNPARM     VALUE "10".
014400     05  SFFCD                   PIC X(2).
014500         88  SALEFILE-READ-OK    VALUE SPACES.
014600         88  NO-MORE-SALES       VALUE "10".
014700     05  SIFCD                   PIC X(2).
014800         88  ITEMFILE-READ-OK    VALUE SPACES.
014900         88  NO-MORE-ITEMS       VALUE "10".
015000     05  MFFCD                   PIC X(2).
015100         88  MEDFILE-READ-OK     VALUE SPACES.
015200         88  MEDFILE-EOF         VALUE "10".
015300         88  MEDFILE-NOT-FOUND   VALUE "23".
015400     05  OFCODE                  PIC X(2).
015500         88  CODE-WRITE          VALUE SPACES.
015600
015700 01  PARA-NAME                   PIC X(20).
015800
015900*ZERO-VAL/ONE-VAL FORCE THE DIVIDE-BY-ZERO ABEND IN 1000-ABEND-RTN
016000*-- SAME TECHNIQUE THE SHOP USES IN ITS OTHER BATCH PROGRAMS.
016100 77  ZERO-VAL                    PIC 9(1)  COMP VALUE 0.
016200 77  ONE-VAL                     PIC 9(1)  COMP VALUE 1.
016300
016400*WS-REPORT-PERIOD IS THE UNCHANGING FULL PERIOD OFF THE RUNPARM
016500*CARD -- USED ONLY FOR THE PAGE HEADER AND TO SEED THE FIRST
016600*WORKING WINDOW.  NEVER TOUCHED AFTER 000-HOUSEKEEPING.
016700 01  WS-REPORT-PERIOD.
016800     05  WS-PERIOD-START-DATE.
016900         10  WS-PRD-START-CCYY   PIC 9(04).
017000         10  WS-PRD-START-MM     PIC 9(02).
017100         10  WS-PRD-START-DD     PIC 9(02).
017200     05  WS-PRD-START-DATE-R  REDEFINES  WS-PERIOD-START-DATE
017300                                  PIC 9(08).
017400     05  WS-PERIOD-END-DATE.
017500         10  WS-PRD-END-CCYY     PIC 9(04).
017600         10  WS-PRD-END-MM       PIC 9(02).
017700         10  WS-PRD-END-DD       PIC 9(02).
017800     05  WS-PRD-END-DATE-R  REDEFINES  WS-PERIOD-END-DATE
017900                                  PIC 9(08).
018000
018100*WS-RUN-PERIOD IS THE CURRENT WORKING WINDOW -- THE FULL PERIOD
018200*FOR THE FIRST PASS, THEN NARROWED TO ONE CALENDAR MONTH AT A
018300*TIME BY 400-MONTHLY-TREND.
018400 01  WS-RUN-PERIOD.
018500     05  WS-START-DATE.
018600         10  WS-START-CCYY       PIC 9(04).
018700         10  WS-START-MM         PIC 9(02).
018800         10  WS-START-DD         PIC 9(02).
018900     05  WS-START-DATE-R  REDEFINES  WS-START-DATE  PIC 9(08).
019000     05  WS-END-DATE.
019100         10  WS-END-CCYY         PIC 9(04).
019200         10  WS-END-MM           PIC 9(02).
019300         10  WS-END-DD           PIC 9(02).
019400     05  WS-END-DATE-R    REDEFINES  WS-END-DATE    PIC 9(08).
019500
019600 01  FLAGS-AND-SWITCHES.
019700     05  MORE-SALES-SW           PIC X(01) VALUE "Y".
019800         88  NO-MORE-SALE-RECS         VALUE "N".
019900     05  MORE-ITEMS-SW           PIC X(01) VALUE "Y".
020000         88  NO-MORE-ITEM-RECS         VALUE "N".
020100     05  MORE-MEDS-SW            PIC X(01) VALUE "Y".
020200         88  NO-MORE-MED-RECS          VALUE "N".
020300     05  SALE-IN-RANGE-SW        PIC X(01).
020400         88  SALE-IS-IN-RANGE          VALUE "Y".
020500     05  SALE-ID-FOUND-SW        PIC X(01).
020600         88  SALE-ID-IN-TABLE          VALUE "Y".
020700         88  SALE-ID-NOT-IN-TABLE      VALUE "N".
020800     05  MED-FOUND-SW            PIC X(01).
020900         88  MED-FOUND-IN-TABLE        VALUE "Y".
021000         88  MED-NOT-FOUND-IN-TABLE    VALUE "N".
021100     05  FULL-PERIOD-PASS-SW     PIC X(01) VALUE "Y".
021200*    FULL-PERIOD-PASS-SW TELLS 310-PROCESS-ONE-SALE WHETHER TO
021300*    ADD THE SALE-ID TO WS-SALE-ID-TABLE -- SET TO N WHILE
021400*    400-MONTHLY-TREND IS RE-SCANNING ONE MONTH AT A TIME.
021500
021600 01  COUNTERS-AND-ACCUMULATORS.
021700     05  TOTAL-SALES             PIC 9(7)      COMP.
021800     05  WS-TOTAL-REVENUE        PIC S9(9)V99  COMP-3.
021900     05  WS-AVG-SALE-VALUE       PIC S9(7)V99  COMP-3.
022000     05  WS-SALE-COUNT-MO        PIC 9(7)      COMP.
022100     05  WS-REVENUE-MO           PIC S9(9)V99  COMP-3.
022200     05  SALE-ID-SUB             PIC 9(4)      COMP.
022300     05  SALE-ID-TABLE-USED      PIC 9(4)      COMP.
022400     05  SALE-ID-TABLE-SIZE      PIC 9(4)      COMP VALUE 2000.
022500     05  MED-SUB                 PIC 9(3)      COMP.
022600     05  MED-TABLE-USED          PIC 9(3)      COMP.
022700     05  MED-TABLE-SIZE          PIC 9(3)      COMP VALUE 40.
022800     05  MONTH-SUB               PIC 9(4)      COMP.
022900     05  MONTH-COUNT             PIC 9(4)      COMP.
023000*    WS-MED-REL-MODULUS IS A PRIME CHOSEN TO SPREAD MED-ID
023100*    VALUES EVENLY ACROSS RELATIVE SLOTS -- SEE 390-CALC-MED-
023200*    REL-KEY.  MUST MATCH THE SAME CONSTANT IN PHRSALE.
023300     05  WS-MED-REL-MODULUS      PIC 9(5)      COMP VALUE 9973.
023400     05  WS-MED-REL-QUOT         PIC 9(9)      COMP.
023500     05  WS-MED-REL-REM          PIC 9(5)      COMP.
023600     05  WS-MED-REL-KEY          PIC 9(5)      COMP.
023700     05  WS-REORDER-POINT        PIC 9(3)      COMP VALUE 20.
023800     05  PAGE-NBR                PIC 9(3)      COMP VALUE 1.
023900     05  LINE-CNT                PIC 9(3)      COMP VALUE 99.
024000     05  LINES-PER-PAGE          PIC 9(3)      COMP VALUE 55.
024100
024200*RETURN-XXXX ARE SCRATCH RESULT FIELDS FILLED IN BY THE REUSABLE
024300*300-SCAN-SALES PARAGRAPH; EACH CALLER COPIES THEM OUT
024400*IMMEDIATELY AFTER THE PERFORM.
024500 01  WS-SCAN-RESULTS.
024600     05  RETURN-SALE-REVENUE     PIC S9(9)V99  COMP-3.
024700     05  RETURN-SALE-COUNT       PIC 9(7)      COMP.
024800
024900*WS-SALE-ID-TABLE -- EVERY IN-RANGE SALE-ID FOUND ON THE FULL-
025000*PERIOD PASS OF PHARMACY-SALE-FILE.  350-JOIN-SALE-ITEMS TESTS
025100*EACH ITEM RECORD'S SALE-ID AGAINST THIS TABLE.
025200 01  WS-SALE-ID-TABLE.
025300     05  WS-INRANGE-SALE-ID  OCCURS 2000 TIMES
025400                             INDEXED BY SALE-ID-IDX
025500                             PIC 9(09).
025600
025700*TOP-SELLING-MEDICINES TABLE -- BUILT IN FIRST-ENCOUNTERED
025800*ORDER BY 380-ACCUM-MEDICINE.  NOT SORTED -- SEE REMARKS.
025900 01  WS-MED-TABLE.
026000     05  WS-MED-ENTRY  OCCURS 40 TIMES
026100                       INDEXED BY MED-IDX.
026200         10  WS-MED-ID-ENTRY     PIC 9(09).
026300         10  WS-MED-NAME-ENTRY   PIC X(20).
026400         10  WS-MED-QTY-ENTRY    PIC 9(07)     COMP.
026500         10  WS-MED-REV-ENTRY    PIC S9(9)V99  COMP-3.
026600
026700*LINKAGE AREA PASSED TO THE MONSPAN SUBPROGRAM -- LAYOUT MUST
026800*MATCH MONTH-SPAN-REC IN MONSPAN EXACTLY.
026900 01  WS-MONSPAN-AREA.
027000     05  WS-MS-START-DATE.
027100         10  WS-MS-START-CCYY    PIC 9(04).
027200         10  WS-MS-START-MM      PIC 9(02).
027300         10  WS-MS-START-DD      PIC 9(02).
027400     05  WS-MS-END-DATE.
027500         10  WS-MS-END-CCYY      PIC 9(04).
027600         10  WS-MS-END-MM        PIC 9(02).
027700         10  WS-MS-END-DD        PIC 9(02).
027800     05  WS-MS-MONTH-INDEX       PIC 9(04).
027900     05  WS-MS-MONTH-COUNT       PIC 9(04).
028000     05  WS-MS-MONTH-CCYY        PIC 9(04).
028100     05  WS-MS-MONTH-MM          PIC 9(02).
028200
028300******************************************************************
028400*REPORT LINES -- 132 PRINT POSITIONS, 6-LINE-PER-INCH SPACING
028500*PER THE SHOP STANDARD PRINT CHAIN.
028600******************************************************************
028700 01  WS-HDR-REC.
028800     05  FILLER                  PIC X(01) VALUE SPACE.
028900     05  FILLER                  PIC X(32)
029000             VALUE "DENTAL CLINIC PHARMACY STATISTICS".
029100     05  FILLER                  PIC X(18) VALUE SPACES.
029200     05  FILLER                  PIC X(05) VALUE "PAGE ".
029300     05  HDR-PAGE-NBR            PIC ZZ9.
029400     05  FILLER                  PIC X(73) VALUE SPACES.
029500
029600 01  WS-PERIOD-REC.
029700     05  FILLER                  PIC X(01) VALUE SPACE.
029800     05  FILLER                  PIC X(15) VALUE "REPORT PERIOD ".
029900     05  PRD-START-CCYY          PIC 9999.
030000     05  FILLER                  PIC X(01) VALUE "-".
030100     05  PRD-START-MM            PIC 99.
030200     05  FILLER                  PIC X(01) VALUE "-".
030300     05  PRD-START-DD            PIC 99.
030400     05  FILLER                  PIC X(05) VALUE " THRU ".
030500     05  PRD-END-CCYY            PIC 9999.
030600     05  FILLER                  PIC X(01) VALUE "-".
030700     05  PRD-END-MM              PIC 99.
030800     05  FILLER                  PIC X(01) VALUE "-".
030900     05  PRD-END-DD              PIC 99.
031000     05  FILLER                  PIC X(83) VALUE SPACES.
031100
031200 01  WS-SUMMARY-REC.
031300     05  FILLER                  PIC X(01) VALUE SPACE.
031400     05  SUM-LABEL               PIC X(20).
031500     05  FILLER                  PIC X(03) VALUE SPACES.
031600     05  SUM-VALUE               PIC Z,ZZZ,ZZ9.99.
031700     05  FILLER                  PIC X(95) VALUE SPACES.
031800
031900 01  WS-MED-HDR-REC.
032000     05  FILLER                  PIC X(01) VALUE SPACE.
032100     05  FILLER                  PIC X(24)
032200             VALUE "TOP SELLING MEDICINES".
032300     05  FILLER                  PIC X(107) VALUE SPACES.
032400
032500 01  WS-MED-DTL-REC.
032600     05  FILLER                  PIC X(03) VALUE SPACES.
032700     05  MED-VALUE               PIC X(20).
032800     05  FILLER                  PIC X(05) VALUE SPACES.
032900     05  MED-QTY                 PIC ZZZ,ZZ9.
033000     05  FILLER                  PIC X(05) VALUE SPACES.
033100     05  MED-REV                 PIC Z,ZZZ,ZZ9.99.
033200     05  FILLER                  PIC X(76) VALUE SPACES.
033300
033400 01  WS-TREND-HDR-REC.
033500     05  FILLER                  PIC X(01) VALUE SPACE.
033600     05  FILLER                  PIC X(20)
033700             VALUE "MONTHLY SALES TREND".
033800     05  FILLER                  PIC X(111) VALUE SPACES.
033900
034000 01  WS-TREND-COLM-REC.
034100     05  FILLER                  PIC X(03) VALUE SPACES.
034200     05  FILLER                  PIC X(10) VALUE "YEAR-MONTH".
034300     05  FILLER                  PIC X(03) VALUE SPACES.
034400     05  FILLER                  PIC X(11) VALUE "SALES COUNT".
034500     05  FILLER                  PIC X(03) VALUE SPACES.
034600     05  FILLER                  PIC X(07) VALUE "REVENUE".
034700     05  FILLER                  PIC X(95) VALUE SPACES.
034800
034900 01  WS-TREND-DTL-REC.
035000     05  FILLER                  PIC X(03) VALUE SPACES.
035100     05  TRD-CCYY                PIC 9999.
035200     05  FILLER                  PIC X(01) VALUE "-".
035300     05  TRD-MM                  PIC 99.
035400     05  FILLER                  PIC X(04) VALUE SPACES.
035500     05  TRD-SALE-COUNT          PIC ZZZ,ZZ9.
035600     05  FILLER                  PIC X(04) VALUE SPACES.
035700     05  TRD-REVENUE             PIC Z,ZZZ,ZZ9.99.
035800     05  FILLER                  PIC X(94) VALUE SPACES.
035900
036000 01  WS-ALERT-HDR-REC.
036100     05  FILLER                  PIC X(01) VALUE SPACE.
036200     05  FILLER                  PIC X(21)
036300             VALUE "LOW-STOCK ALERTS".
036400     05  FILLER                  PIC X(110) VALUE SPACES.
036500
036600 01  WS-ALERT-DTL-REC.
036700     05  FILLER                  PIC X(03) VALUE SPACES.
036800     05  ALERT-VALUE             PIC X(20).
036900     05  FILLER                  PIC X(05) VALUE SPACES.
037000     05  ALERT-STOCK             PIC ZZZ,ZZ9.
037100     05  FILLER                  PIC X(05) VALUE SPACES.
037200     05  ALERT-REORDER           PIC ZZ9.
037300     05  FILLER                  PIC X(83) VALUE SPACES.
037400
037500*ABEND-REC USED FOR ANY FATAL CONDITION -- WRITTEN TO SYSOUT
037600*BEFORE THE JOB IS FORCED TO ABEND.
037700 COPY ABENDREC.
037800
037900 PROCEDURE DIVISION.
038000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
038100     PERFORM 100-MAINLINE THRU 100-EXIT.
038200     PERFORM 999-CLEANUP THRU 999-EXIT.
038300     MOVE +0 TO RETURN-CODE.
038400     GOBACK.
038500
038600 000-HOUSEKEEPING.
038700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
038800     OPEN INPUT RUNPARM.
038900     IF NOT RUNPARM-READ-OK
039000         MOVE "UNABLE TO OPEN RUNPARM CARD FILE" TO ABEND-REASON
039100         GO TO 1000-ABEND-RTN.
039200     READ RUNPARM INTO RUNPARM-REC
039300         AT END
039400         MOVE "RUNPARM CONTROL CARD MISSING" TO ABEND-REASON
039500         GO TO 1000-ABEND-RTN
039600     END-READ.
039700     MOVE PARM-START-CCYY TO WS-PRD-START-CCYY.
039800     MOVE PARM-START-MM   TO WS-PRD-START-MM.
039900     MOVE PARM-START-DD   TO WS-PRD-START-DD.
040000     MOVE PARM-END-CCYY   TO WS-PRD-END-CCYY.
040100     MOVE PARM-END-MM     TO WS-PRD-END-MM.
040200     MOVE PARM-END-DD     TO WS-PRD-END-DD.
040300     CLOSE RUNPARM.
040400
040500     MOVE WS-PERIOD-START-DATE TO WS-START-DATE.
040600     MOVE WS-PERIOD-END-DATE   TO WS-END-DATE.
040700
040800     MOVE ZERO TO SALE-ID-TABLE-USED.
040900     MOVE ZERO TO MED-TABLE-USED.
041000     INITIALIZE WS-MED-TABLE.
041100
041200     OPEN OUTPUT PHRRPT.
041300     IF NOT CODE-WRITE
041400         MOVE "UNABLE TO OPEN PHRRPT REPORT FILE" TO ABEND-REASON
041500         GO TO 1000-ABEND-RTN.
041600 000-EXIT.
041700     EXIT.
041800
041900******************************************************************
042000*MAINLINE -- FULL-PERIOD SALE PASS, THE ITEM/MEDICINE JOIN, THE
042100*MONTHLY TREND PASSES, THEN THE FULL-MASTER STOCK-ALERT SCAN.
042200******************************************************************
042300 100-MAINLINE.
042400     MOVE "100-MAINLINE" TO PARA-NAME.
042500     MOVE "Y" TO FULL-PERIOD-PASS-SW.
042600     PERFORM 300-SCAN-SALES THRU 300-EXIT.
042700     MOVE RETURN-SALE-COUNT   TO TOTAL-SALES.
042800     MOVE RETURN-SALE-REVENUE TO WS-TOTAL-REVENUE.
042900
043000     MOVE ZERO TO WS-AVG-SALE-VALUE.
043100     IF TOTAL-SALES > 0
043200         COMPUTE WS-AVG-SALE-VALUE ROUNDED =
043300             WS-TOTAL-REVENUE / TOTAL-SALES
043400     END-IF.
043500
043600     PERFORM 350-JOIN-SALE-ITEMS THRU 350-EXIT.
043700     PERFORM 400-MONTHLY-TREND THRU 400-EXIT.
043800     PERFORM 500-STOCK-ALERT-SCAN THRU 500-EXIT.
043900     PERFORM 700-WRITE-REPORT THRU 700-EXIT.
044000 100-EXIT.
044100     EXIT.
044200
044300*300-SCAN-SALES SCANS PHARMACY-SALE-FILE ONCE FOR THE CURRENT
044400*WORKING WINDOW AND LEAVES REVENUE/COUNT IN RETURN-SALE-
044500*REVENUE/RETURN-SALE-COUNT.  THE SALE-ID TABLE IS BUILT ONLY ON
044600*THE FULL-PERIOD CALL.
044700 300-SCAN-SALES.
044800     MOVE ZERO TO RETURN-SALE-REVENUE RETURN-SALE-COUNT.
044900     MOVE "Y" TO MORE-SALES-SW.
045000     OPEN INPUT PHARMACY-SALE-FILE.
045100     IF NOT SALEFILE-READ-OK
045200         MOVE "UNABLE TO OPEN PHARMACY-SALE-FILE" TO ABEND-REASON
045300         GO TO 1000-ABEND-RTN.
045400
045500     PERFORM 910-READ-SALE THRU 910-EXIT.
045600     PERFORM 310-PROCESS-ONE-SALE THRU 310-EXIT
045700         UNTIL NO-MORE-SALE-RECS.
045800     CLOSE PHARMACY-SALE-FILE.
045900 300-EXIT.
046000     EXIT.
046100
046200 310-PROCESS-ONE-SALE.
046300     MOVE "N" TO SALE-IN-RANGE-SW.
046400     IF SALE-CREATED-CCYYMMDD NOT < WS-START-DATE-R
046500        AND SALE-CREATED-CCYYMMDD NOT > WS-END-DATE-R
046600         MOVE "Y" TO SALE-IN-RANGE-SW
046700     END-IF.
046800     IF SALE-IS-IN-RANGE
046900         ADD 1 TO RETURN-SALE-COUNT
047000         ADD SALE-TOTAL TO RETURN-SALE-REVENUE
047100         IF FULL-PERIOD-PASS-SW = "Y"
047200             PERFORM 320-ADD-SALE-ID THRU 320-EXIT
047300         END-IF
047400     END-IF.
047500     PERFORM 910-READ-SALE THRU 910-EXIT.
047600 310-EXIT.
047700     EXIT.
047800
047900*320-ADD-SALE-ID APPENDS THE CURRENT SALE-ID TO WS-SALE-ID-
048000*TABLE -- NO SEARCH NEEDED SINCE SALE-ID IS UNIQUE ON THE FILE.
048100 320-ADD-SALE-ID.
048200     IF SALE-ID-TABLE-USED >= SALE-ID-TABLE-SIZE
048300         MOVE "SALE-ID TABLE OVERFLOW" TO ABEND-REASON
048400         GO TO 1000-ABEND-RTN
048500     END-IF.
048600     ADD 1 TO SALE-ID-TABLE-USED.
048700     MOVE SALE-ID TO WS-INRANGE-SALE-ID (SALE-ID-TABLE-USED).
048800 320-EXIT.
048900     EXIT.
049000
049100******************************************************************
049200*350-JOIN-SALE-ITEMS SCANS PHARMACY-SALE-ITEM-FILE ONCE, KEEPING
049300*ONLY LINES WHOSE ITEM-SALE-ID IS IN WS-SALE-ID-TABLE, AND
049400*RANDOM-READS MEDICINE-FILE TO PRICE EACH SURVIVING LINE.
049500******************************************************************
049600 350-JOIN-SALE-ITEMS.
049700     MOVE "Y" TO MORE-ITEMS-SW.
049800     OPEN INPUT PHARMACY-SALE-ITEM-FILE.
049900     IF NOT ITEMFILE-READ-OK
050000         MOVE "UNABLE TO OPEN PHARMACY-SALE-ITEM-FILE"
050100             TO ABEND-REASON
050200         GO TO 1000-ABEND-RTN.
050300     OPEN INPUT MEDICINE-FILE.
050400     IF NOT MEDFILE-READ-OK
050500         MOVE "UNABLE TO OPEN MEDICINE-FILE FOR THE JOIN"
050600             TO ABEND-REASON
050700         GO TO 1000-ABEND-RTN.
050800
050900     PERFORM 920-READ-ITEM THRU 920-EXIT.
051000     PERFORM 360-PROCESS-ONE-ITEM THRU 360-EXIT
051100         UNTIL NO-MORE-ITEM-RECS.
051200     CLOSE PHARMACY-SALE-ITEM-FILE.
051300     CLOSE MEDICINE-FILE.
051400 350-EXIT.
051500     EXIT.
051600
051700 360-PROCESS-ONE-ITEM.
051800     MOVE "N" TO SALE-ID-FOUND-SW.
051900     IF SALE-ID-TABLE-USED > 0
052000         SET SALE-ID-IDX TO 1
052100         SEARCH WS-INRANGE-SALE-ID
052200             VARYING SALE-ID-IDX
052300             AT END NEXT SENTENCE
052400             WHEN WS-INRANGE-SALE-ID (SALE-ID-IDX) =
052500                  ITEM-SALE-ID
052600                 MOVE "Y" TO SALE-ID-FOUND-SW
052700         END-SEARCH
052800     END-IF.
052900
053000     IF SALE-ID-IN-TABLE
053100         MOVE ITEM-MEDICINE-ID TO WS-MED-REL-QUOT
053200         PERFORM 390-CALC-MED-REL-KEY THRU 390-EXIT
053300         READ MEDICINE-FILE
053400             INVALID KEY
053500             NEXT SENTENCE
053600             NOT INVALID KEY
053700             PERFORM 380-ACCUM-MEDICINE THRU 380-EXIT
053800         END-READ
053900     END-IF.
054000     PERFORM 920-READ-ITEM THRU 920-EXIT.
054100 360-EXIT.
054200     EXIT.
054300
054400*380-ACCUM-MEDICINE DOES A LINEAR SEARCH OF THE TOP-SELLING-
054500*MEDICINES TABLE BY MEDICINE-ID; IF THE MEDICINE HAS NOT BEEN
054600*SEEN BEFORE, A NEW ENTRY IS ADDED AT THE NEXT FREE SLOT -- THE
054700*TABLE IS NEVER RE-SORTED, PRESERVING FIRST-ENCOUNTER ORDER.
054800 380-ACCUM-MEDICINE.
054900     MOVE "N" TO MED-FOUND-SW.
055000     IF MED-TABLE-USED > 0
055100         SET MED-IDX TO 1
055200         SEARCH WS-MED-ENTRY
055300             VARYING MED-IDX
055400             AT END NEXT SENTENCE
055500             WHEN WS-MED-ID-ENTRY (MED-IDX) = MED-ID
055600                 MOVE "Y" TO MED-FOUND-SW
055700                 ADD ITEM-QUANTITY TO WS-MED-QTY-ENTRY (MED-IDX)
055800                 COMPUTE WS-MED-REV-ENTRY (MED-IDX) =
055900                     WS-MED-REV-ENTRY (MED-IDX) +
056000                     (ITEM-QUANTITY * MED-PRICE)
056100         END-SEARCH
056200     END-IF.
056300
056400     IF MED-NOT-FOUND-IN-TABLE
056500         IF MED-TABLE-USED >= MED-TABLE-SIZE
056600             MOVE "MEDICINE TABLE OVERFLOW" TO ABEND-REASON
056700             GO TO 1000-ABEND-RTN
056800         END-IF
056900         ADD 1 TO MED-TABLE-USED
057000         MOVE MED-ID TO WS-MED-ID-ENTRY (MED-TABLE-USED)
057100         MOVE MED-NAME-PRT TO WS-MED-NAME-ENTRY (MED-TABLE-USED)
057200         MOVE ITEM-QUANTITY TO WS-MED-QTY-ENTRY (MED-TABLE-USED)
057300         COMPUTE WS-MED-REV-ENTRY (MED-TABLE-USED) =
057400             ITEM-QUANTITY * MED-PRICE
057500     END-IF.
057600 380-EXIT.
057700     EXIT.
057800
057900*390-CALC-MED-REL-KEY HASHES A MEDICINE-ID INTO A RELATIVE SLOT
058000*NUMBER.  WS-MED-REL-QUOT MUST HOLD THE MEDICINE-ID ON ENTRY.
058100 390-CALC-MED-REL-KEY.
058200     DIVIDE WS-MED-REL-QUOT BY WS-MED-REL-MODULUS
058300         GIVING WS-MED-REL-QUOT
058400         REMAINDER WS-MED-REL-REM.
058500     COMPUTE WS-MED-REL-KEY = WS-MED-REL-REM + 1.
058600 390-EXIT.
058700     EXIT.
058800
058900******************************************************************
059000*400-MONTHLY-TREND CALLS MONSPAN ONCE TO GET THE NUMBER OF
059100*CALENDAR MONTHS IN THE FULL PERIOD, THEN ONCE PER MONTH TO GET
059200*THE MONTH BOUNDARIES.  EACH MONTH NARROWS THE WORKING WINDOW
059300*AND RE-SCANS PHARMACY-SALE-FILE FOR THAT MONTH ALONE.
059400******************************************************************
059500 400-MONTHLY-TREND.
059600     MOVE "400-MONTHLY-TREND" TO PARA-NAME.
059700     MOVE "N" TO FULL-PERIOD-PASS-SW.
059800     MOVE WS-PERIOD-START-DATE TO WS-MS-START-DATE.
059900     MOVE WS-PERIOD-END-DATE   TO WS-MS-END-DATE.
060000     MOVE ZERO TO WS-MS-MONTH-INDEX.
060100     CALL "MONSPAN" USING WS-MONSPAN-AREA.
060200     MOVE WS-MS-MONTH-COUNT TO MONTH-COUNT.
060300
060400     PERFORM 410-ONE-MONTH-TREND THRU 410-EXIT
060500         VARYING MONTH-SUB FROM 1 BY 1
060600         UNTIL MONTH-SUB > MONTH-COUNT.
060700 400-EXIT.
060800     EXIT.
060900
061000 410-ONE-MONTH-TREND.
061100     MOVE MONTH-SUB TO WS-MS-MONTH-INDEX.
061200     CALL "MONSPAN" USING WS-MONSPAN-AREA.
061300
061400     MOVE WS-MS-MONTH-CCYY TO WS-START-CCYY WS-END-CCYY.
061500     MOVE WS-MS-MONTH-MM   TO WS-START-MM   WS-END-MM.
061600     MOVE 1  TO WS-START-DD.
061700     MOVE 31 TO WS-END-DD.
061800
061900     PERFORM 300-SCAN-SALES THRU 300-EXIT.
062000     MOVE RETURN-SALE-COUNT   TO WS-SALE-COUNT-MO.
062100     MOVE RETURN-SALE-REVENUE TO WS-REVENUE-MO.
062200
062300     MOVE WS-MS-MONTH-CCYY  TO TRD-CCYY.
062400     MOVE WS-MS-MONTH-MM    TO TRD-MM.
062500     MOVE WS-SALE-COUNT-MO  TO TRD-SALE-COUNT.
062600     MOVE WS-REVENUE-MO     TO TRD-REVENUE.
062700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
062800     WRITE PHRRPT-REC FROM WS-TREND-DTL-REC.
062900 410-EXIT.
063000     EXIT.
063100
063200******************************************************************
063300*500-STOCK-ALERT-SCAN IS A STRAIGHT SEQUENTIAL PASS OF THE FULL
063400*MEDICINE MASTER -- NOT RESTRICTED TO THE REPORT PERIOD -- SO
063500*EVERY MEDICINE AT OR BELOW THE REORDER POINT IS FLAGGED.
063600******************************************************************
063700 500-STOCK-ALERT-SCAN.
063800     MOVE "500-STOCK-ALERT-SCAN" TO PARA-NAME.
063900     MOVE "Y" TO MORE-MEDS-SW.
064000     OPEN INPUT MEDICINE-FILE.
064100     IF NOT MEDFILE-READ-OK
064200         MOVE "UNABLE TO OPEN MEDICINE-FILE FOR STOCK ALERTS"
064300             TO ABEND-REASON
064400         GO TO 1000-ABEND-RTN.
064500
064600     WRITE PHRRPT-REC FROM WS-ALERT-HDR-REC.
064700     PERFORM 930-READ-MEDICINE-NEXT THRU 930-EXIT.
064800     PERFORM 510-PROCESS-ONE-MEDICINE THRU 510-EXIT
064900         UNTIL NO-MORE-MED-RECS.
065000     CLOSE MEDICINE-FILE.
065100 500-EXIT.
065200     EXIT.
065300
065400 510-PROCESS-ONE-MEDICINE.
065500     IF MED-STOCK NOT > WS-REORDER-POINT
065600         MOVE MED-NAME-PRT     TO ALERT-VALUE
065700         MOVE MED-STOCK        TO ALERT-STOCK
065800         MOVE WS-REORDER-POINT TO ALERT-REORDER
065900         PERFORM 790-CHECK-PAGINATION THRU 790-EXIT
066000         WRITE PHRRPT-REC FROM WS-ALERT-DTL-REC
066100     END-IF.
066200     PERFORM 930-READ-MEDICINE-NEXT THRU 930-EXIT.
066300 510-EXIT.
066400     EXIT.
066500
066600******************************************************************
066700*REPORT-WRITING PARAGRAPHS
066800******************************************************************
066900 700-WRITE-REPORT.
067000     MOVE "700-WRITE-REPORT" TO PARA-NAME.
067100     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
067200
067300     MOVE "TOTAL SALES" TO SUM-LABEL.
067400     MOVE TOTAL-SALES TO SUM-VALUE.
067500     WRITE PHRRPT-REC FROM WS-SUMMARY-REC.
067600
067700     MOVE "TOTAL REVENUE" TO SUM-LABEL.
067800     MOVE WS-TOTAL-REVENUE TO SUM-VALUE.
067900     WRITE PHRRPT-REC FROM WS-SUMMARY-REC.
068000
068100     MOVE "AVERAGE SALE VALUE" TO SUM-LABEL.
068200     MOVE WS-AVG-SALE-VALUE TO SUM-VALUE.
068300     WRITE PHRRPT-REC FROM WS-SUMMARY-REC.
068400
068500     WRITE PHRRPT-REC FROM WS-MED-HDR-REC.
068600     PERFORM 720-WRITE-MED-LINE THRU 720-EXIT
068700         VARYING MED-SUB FROM 1 BY 1
068800         UNTIL MED-SUB > MED-TABLE-USED.
068900
069000     WRITE PHRRPT-REC FROM WS-TREND-HDR-REC.
069100     WRITE PHRRPT-REC FROM WS-TREND-COLM-REC.
069200 700-EXIT.
069300     EXIT.
069400
069500 710-WRITE-PAGE-HDR.
069600     MOVE PAGE-NBR TO HDR-PAGE-NBR.
069700     WRITE PHRRPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
069800     MOVE WS-PRD-START-CCYY TO PRD-START-CCYY.
069900     MOVE WS-PRD-START-MM   TO PRD-START-MM.
070000     MOVE WS-PRD-START-DD   TO PRD-START-DD.
070100     MOVE WS-PRD-END-CCYY   TO PRD-END-CCYY.
070200     MOVE WS-PRD-END-MM     TO PRD-END-MM.
070300     MOVE WS-PRD-END-DD     TO PRD-END-DD.
070400     WRITE PHRRPT-REC FROM WS-PERIOD-REC.
070500     ADD 1 TO PAGE-NBR.
070600     MOVE 3 TO LINE-CNT.
070700 710-EXIT.
070800     EXIT.
070900
071000 720-WRITE-MED-LINE.
071100     MOVE WS-MED-NAME-ENTRY (MED-SUB) TO MED-VALUE.
071200     MOVE WS-MED-QTY-ENTRY (MED-SUB)  TO MED-QTY.
071300     MOVE WS-MED-REV-ENTRY (MED-SUB)  TO MED-REV.
071400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
071500     WRITE PHRRPT-REC FROM WS-MED-DTL-REC.
071600 720-EXIT.
071700     EXIT.
071800
071900 790-CHECK-PAGINATION.
072000     ADD 1 TO LINE-CNT.
072100     IF LINE-CNT > LINES-PER-PAGE
072200         PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
072300 790-EXIT.
072400     EXIT.
072500
072600******************************************************************
072700*READ AND CLEANUP PARAGRAPHS
072800******************************************************************
072900 910-READ-SALE.
073000     READ PHARMACY-SALE-FILE INTO PHARMACY-SALE-REC
073100         AT END MOVE "N" TO MORE-SALES-SW
073200     END-READ.
073300 910-EXIT.
073400     EXIT.
073500
073600 920-READ-ITEM.
073700     READ PHARMACY-SALE-ITEM-FILE INTO PHARMACY-SALE-ITEM-REC
073800         AT END MOVE "N" TO MORE-ITEMS-SW
073900     END-READ.
074000 920-EXIT.
074100     EXIT.
074200
074300 930-READ-MEDICINE-NEXT.
074400     READ MEDICINE-FILE NEXT RECORD INTO MEDICINE-REC
074500         AT END MOVE "N" TO MORE-MEDS-SW
074600     END-READ.
074700 930-EXIT.
074800     EXIT.
074900
075000 850-CLOSE-FILES.
075100     CLOSE PHRRPT.
075200 850-EXIT.
075300     EXIT.
075400
075500 999-CLEANUP.
075600     MOVE "999-CLEANUP" TO PARA-NAME.
075700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075800     DISPLAY "** PHARMACY SALES PROCESSED **".
075900     DISPLAY TOTAL-SALES.
076000     DISPLAY "******** NORMAL END OF JOB PHRSTAT ********".
076100 999-EXIT.
076200     EXIT.
076300
076400 1000-ABEND-RTN.
076500     WRITE SYSOUT-REC FROM ABEND-REC.
076600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
076700     DISPLAY "*** ABNORMAL END OF JOB-PHRSTAT ***" UPON CONSOLE.
076800     DIVIDE ZERO-VAL INTO ONE-VAL.
