000100******************************************************************
000200*   SALEITEM --  PHARMACY SALE LINE-ITEM RECORD LAYOUT
000300*
000400*   ONE ENTRY PER MEDICINE SOLD ON A PHARMACY SALE.  FILE IS
000500*   GROUPED/SORTED BY ITEM-SALE-ID THEN ITEM-MEDICINE-ID FOR
000600*   THE CONTROL-BREAK JOIN TO SALEREC AND MEDREC IN PHRSTAT.
000700*
000800*   RECORD IS FULL AT 23 BYTES -- THERE IS NO SPARE BYTE LEFT
000900*   FOR GROWTH, THE SAME AS PATREC.
001000******************************************************************
001100  01  PHARMACY-SALE-ITEM-REC.
001200      05  ITEM-SALE-ID               PIC 9(09).
001300      05  ITEM-MEDICINE-ID           PIC 9(09).
001400      05  ITEM-QUANTITY              PIC 9(05).
